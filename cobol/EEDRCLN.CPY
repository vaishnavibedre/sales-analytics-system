000100******************************************************************
000200* COPY         : EEDRCLN                                        *
000300* APLICACION   : VENTAS - ANALISIS COMERCIAL                    *
000400* DESCRIPCION  : AREA DE TRABAJO DE UN REGISTRO DE VENTA YA     *
000500*              : VALIDADO Y ENRIQUECIDO, TAL COMO SE ESCRIBE EN *
000600*              : EL ARCHIVO DE SALIDA DE DATOS LIMPIOS          *
000700* USADO POR    : EEDR5010                                       *
000800******************************************************************
000900*  21/05/1990 CAMR TKT-3301  VERSION INICIAL DEL COPY           *
001000******************************************************************
001100 01  WKS-TRANSACCION-LIMPIA.                                      TKT-3301
001200     05  LIMPIO-ID                     PIC X(10).
001300     05  LIMPIO-FECHA                  PIC X(10).
001400     05  LIMPIO-COD-PRODUCTO           PIC X(08).
001500     05  LIMPIO-NOM-PRODUCTO           PIC X(20).
001600     05  LIMPIO-CANTIDAD               PIC 9(05).
001700     05  LIMPIO-PRECIO                 PIC 9(07)V99.
001800     05  LIMPIO-COD-CLIENTE            PIC X(10).
001900     05  LIMPIO-REGION                 PIC X(10).
002000     05  LIMPIO-API-CATEGORIA          PIC X(15).
002100     05  LIMPIO-API-MARCA              PIC X(15).
002200     05  LIMPIO-API-CALIFICACION       PIC 9V99.
002300     05  LIMPIO-API-COINCIDE           PIC X(01).
002400         88  LIMPIO-SI-COINCIDE                 VALUE "Y".
002500         88  LIMPIO-NO-COINCIDE                 VALUE "N".
002600     05  FILLER                        PIC X(10).
002700*
002800*----> CAMPOS EDITADOS PARA ESCRIBIR LA LINEA DE SALIDA DELIMITADA
002900 01  WKS-EDITA-LIMPIO.
003000     05  WKS-PRECIO-EDITADO            PIC 9(07).99.
003100     05  WKS-CALIF-EDITADA             PIC 9.99.
003200     05  FILLER                        PIC X(04) VALUE SPACES.

000100******************************************************************
000200* COPY         : EEDRCAT                                        *
000300* APLICACION   : VENTAS - ANALISIS COMERCIAL                    *
000400* DESCRIPCION  : AREA DE TRABAJO DEL CATALOGO MAESTRO DE        *
000500*              : PRODUCTOS, ARCHIVO DE REFERENCIA DELIMITADO    *
000600*              : POR '|', CARGADO EN TABLA AL INICIO DEL JOB    *
000700* USADO POR    : EEDR5011                                       *
000800******************************************************************
000900*  18/05/1990 CAMR TKT-3301  VERSION INICIAL DEL COPY           *
001000******************************************************************
001100 01  WKS-CATALOGO-PRODUCTO.                                       TKT-3301
001200     05  CAT-ID-TXT                    PIC X(05).
001300     05  CAT-ID-NUM                    PIC 9(05).
001400     05  CAT-TITULO                    PIC X(20).
001500     05  CAT-CATEGORIA                 PIC X(15).
001600     05  CAT-MARCA                     PIC X(15).
001700     05  CAT-CALIF-TXT                 PIC X(04).
001800     05  CAT-CALIFICACION              PIC 9V99.
001900     05  CAT-CALIF-R REDEFINES CAT-CALIFICACION.
002000         10  CAT-CALIF-ENTERO          PIC 9(01).
002100         10  CAT-CALIF-DECIMAL         PIC 9(02).
002200     05  FILLER                        PIC X(10).
002300*
002400*----> CAMPOS DE TRABAJO PARA CONVERTIR LA CALIFICACION
002500 01  WKS-CONVIERTE-CALIFICACION.
002600     05  WKS-CALIF-ENTERO-TXT          PIC X(01)  VALUE SPACES.
002700     05  WKS-CALIF-DECIMAL-TXT         PIC X(02)  VALUE SPACES.
002800     05  WKS-LON-CALIF-ENT             PIC S9(02) COMP VALUE ZERO.
002900     05  WKS-LON-CALIF-DEC             PIC S9(02) COMP VALUE ZERO.
003000     05  FILLER                        PIC X(04) VALUE SPACES.

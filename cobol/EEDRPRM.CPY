000100******************************************************************
000200* COPY         : EEDRPRM                                        *
000300* APLICACION   : VENTAS - ANALISIS COMERCIAL                    *
000400* DESCRIPCION  : AREA DE ENLACE (LINKAGE) ENTRE EL PROGRAMA     *
000500*              : PRINCIPAL EEDR5010 Y LA RUTINA DE ENRIQUECI-   *
000600*              : MIENTO DE PRODUCTO EEDR5011                    *
000700* USADO POR    : EEDR5010, EEDR5011                              *
000800******************************************************************
000900*  24/05/1990 CAMR TKT-3301  VERSION INICIAL DEL COPY           *
001000******************************************************************
001100 01  ENRP-PARAMETROS.                                             TKT-3301
001200     05  ENRP-COD-PRODUCTO-ENTRA       PIC X(08).
001300     05  ENRP-CATEGORIA-SALE           PIC X(15).
001400     05  ENRP-MARCA-SALE               PIC X(15).
001500     05  ENRP-CALIFICACION-SALE        PIC 9V99.
001600     05  ENRP-CALIF-SALE-R REDEFINES ENRP-CALIFICACION-SALE.
001700         10  ENRP-CALIF-SALE-ENTERO    PIC 9(01).
001800         10  ENRP-CALIF-SALE-DECIMAL   PIC 9(02).
001900     05  ENRP-COINCIDE-SALE            PIC X(01).
002000         88  ENRP-SI-COINCIDE                   VALUE "Y".
002100         88  ENRP-NO-COINCIDE                   VALUE "N".
002200     05  FILLER                        PIC X(10).

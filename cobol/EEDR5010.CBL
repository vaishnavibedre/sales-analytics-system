000100******************************************************************
000200* FECHA       : 10/05/1990                                       *
000300* PROGRAMADOR : CARLOS ALBERTO MENDEZ REYES (CAMR)               *
000400* APLICACION  : VENTAS - ANALISIS COMERCIAL                      *
000500* PROGRAMA    : EEDR5010                                         *
000600* TIPO        : BATCH - PROGRAMA PRINCIPAL                       *
000700* DESCRIPCION : PROCESO NOCTURNO DE ANALISIS DE VENTAS. LEE EL   *
000800*             : ARCHIVO DE TRANSACCIONES DE VENTA DELIMITADO POR *
000900*             : BARRAS, VALIDA Y DEPURA CADA REGISTRO, LLAMA A   *
001000*             : LA RUTINA EEDR5011 PARA ENRIQUECER CADA VENTA    *
001100*             : VALIDA CONTRA EL CATALOGO DE PRODUCTOS, ACUMULA  *
001200*             : LAS ESTADISTICAS DE VENTAS (REGION, PRODUCTO,    *
001300*             : CLIENTE Y FECHA), ESCRIBE EL REPORTE COLUMNAR DE *
001400*             : ANALISIS Y EL ARCHIVO DE DATOS DEPURADOS.        *
001500* ARCHIVOS    : VENTAS (ENTRADA), REPORTE (SALIDA), LIMPIO       *
001600*             : (SALIDA). EL CATALOGO LO MANEJA EEDR5011.        *
001700* PROGRAMA(S) : LLAMA A EEDR5011                                 *
001800* INSTALADO   : 10/05/1990                                       *
001900* BPM/RATIONAL: 331000                                           *
002000******************************************************************
002100* BITACORA DE CAMBIOS:                                           *
002200*  10/05/1990 CAMR TKT-3300  VERSION INICIAL DEL PROGRAMA        *
002300*  21/05/1990 CAMR TKT-3301  SE AGREGA LA LLAMADA A EEDR5011     *
002400*                            PARA EL ENRIQUECIMIENTO DE PRODUCTO *
002500*  02/11/1996 JOLR TKT-3355  SE CORRIGE LA VALIDACION DE PRECIO  *
002600*                            CUANDO EL VALOR NO TRAE DECIMALES   *
002700*  09/03/1998 RLCH TKT-3359  SE AGREGA EL CONTEO DE CLIENTES     *
002800*                            UNICOS POR FECHA EN LA SECCION DE   *
002900*                            TENDENCIA DIARIA                    *
003000*  17/12/1998 JOLR TKT-3360  REVISION PARA EL CAMBIO DE SIGLO -  *
003100*                            LA FECHA SE MANEJA COMO TEXTO       *
003200*                            AAAA-MM-DD, NO HAY CAMPOS DE DOS    *
003300*                            DIGITOS DE ANIO EN ESTE PROGRAMA    *
003400*  22/02/2001 EEDR TKT-3379  SE AGREGA LA SECCION 8 DEL REPORTE  *
003500*                            (RESUMEN DE ENRIQUECIMIENTO API) Y  *
003600*                            EL LISTADO DE REGISTROS INVALIDOS   *
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    EEDR5010.
004000 AUTHOR.        CARLOS ALBERTO MENDEZ REYES.
004100 INSTALLATION.  BANCO INDUSTRIAL, S.A. - SEMILLERO DE SISTEMAS.
004200 DATE-WRITTEN.  10/05/1990.
004300 DATE-COMPILED.
004400 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     UPSI-0 IS WKS-SW-REPROCESO ON  STATUS IS WKS-SW-REPR-ON
005000                                 OFF STATUS IS WKS-SW-REPR-OFF.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT VENTAS  ASSIGN TO VENTAS
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS  IS FS-VENTAS.
005600     SELECT REPORTE ASSIGN TO REPORTE
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS FS-REPORTE.
005900     SELECT LIMPIO  ASSIGN TO LIMPIO
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS FS-LIMPIO.
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  VENTAS.
006500 01  WKS-LINEA-VENTA.
006600     88  FIN-VENTAS-ARCH               VALUE HIGH-VALUES.
006700     05  WKS-TEXTO-VENTA                PIC X(100).
006800     05  FILLER                        PIC X(10).
006900 FD  REPORTE.
007000 01  WKS-LINEA-REPORTE                 PIC X(80).
007100 FD  LIMPIO.
007200 01  WKS-LINEA-LIMPIO                  PIC X(150).
007300 WORKING-STORAGE SECTION.
007400*----> CAMPOS SUELTOS DE USO GENERAL, FUERA DE GRUPO (NIVEL 77)
007500     77  WKS-NOMBRE-PROGRAMA           PIC X(08) VALUE "EEDR5010".
007600     77  WKS-TITULO-REPORTE            PIC X(40)
007700         VALUE "SALES ANALYTICS REPORT".
007800     77  WKS-LINEAS-ESCRITAS           PIC S9(06) COMP VALUE ZERO.
007900*----> AREA DE TRABAJO DE LA TRANSACCION DE VENTA (COPY)
008000     COPY EEDRTXN.
008100*----> AREA DE TRABAJO DEL REGISTRO DEPURADO (COPY)
008200     COPY EEDRCLN.
008300*----> AREA DE ENLACE PARA LA LLAMADA A EEDR5011 (COPY)
008400     COPY EEDRPRM.
008500*----> VARIABLES DE FILE STATUS
008600*      NO SE USA COMP-3 EN ESTE PROGRAMA; LOS FILE STATUS SON
008700 01  WKS-FILE-STATUS.
008800     05  FS-VENTAS                     PIC 9(02) VALUE ZEROS.
008900     05  FS-REPORTE                    PIC 9(02) VALUE ZEROS.
009000     05  FS-LIMPIO                     PIC 9(02) VALUE ZEROS.
009100     05  FILLER                        PIC X(04) VALUE ZEROS.
009200*----> CAMPOS DE VALIDACION PROPIOS DE ESTE PROGRAMA
009300*      USADOS POR EL PARRAFO 210-VALIDA-REGISTRO Y SUS CINCO
009400 01  WKS-VALIDACION-LOCAL.
009500     05  WKS-LON-PRECIO-TXT            PIC S9(02) COMP VALUE ZERO.
009600     05  WKS-VALIDO-SW                 PIC X(01) VALUE "S".
009700         88  WKS-ES-VALIDO                       VALUE "S".
009800         88  WKS-ES-INVALIDO                     VALUE "N".
009900     05  WKS-RAZON-INVALIDA            PIC X(30) VALUE SPACES.
010000     05  WKS-PRIMERA-LINEA-SW          PIC X(01) VALUE "S".
010100         88  ES-PRIMERA-LINEA                    VALUE "S".
010200         88  NO-ES-PRIMERA-LINEA                 VALUE "N".
010300     05  FILLER                        PIC X(09) VALUE SPACES.
010400*----> CAMPO LOCAL DE EDICION DE CANTIDAD PARA EL ARCHIVO LIMPIO
010500*      LA CANTIDAD SE GUARDA COMO TEXTO EN EL ARCHIVO LIMPIO,
010600 01  WKS-EDITA-LOCAL.
010700     05  WKS-REVISA-GUION-1            PIC X(01) VALUE SPACES.
010800     05  WKS-REVISA-GUION-2            PIC X(01) VALUE SPACES.
010900     05  FILLER                        PIC X(08) VALUE SPACES.
011000*----> CONTADORES GENERALES DEL PROCESO (TODOS COMP)
011100*      SE IMPRIMEN EN LA SECCION 1 Y 2 DEL REPORTE.
011200 01  WKS-CONTADORES.
011300     05  WKS-CANT-TOTAL                PIC S9(06) COMP VALUE ZERO.
011400     05  WKS-CANT-VALIDOS              PIC S9(06) COMP VALUE ZERO.
011500     05  WKS-CANT-INVALIDOS            PIC S9(06) COMP VALUE ZERO.
011600     05  WKS-CANT-INVAL-GRD            PIC S9(04) COMP VALUE ZERO.
011700     05  WKS-CANT-INVAL-MAS            PIC S9(06) COMP VALUE ZERO.
011800     05  WKS-CANT-ENRIQUECIDOS         PIC S9(06) COMP VALUE ZERO.
011900     05  WKS-CANT-NO-ENRIQ             PIC S9(06) COMP VALUE ZERO.
012000     05  WKS-CANT-NO-ENRIQ-GRD         PIC S9(04) COMP VALUE ZERO.
012100     05  FILLER                        PIC X(06) VALUE ZEROS.
012200*----> ACUMULADORES DE DINERO (DISPLAY CON SIGNO, SIN COMP-3)
012300*      EL TALLER NO EMPACA MONTOS; SE DEJAN EN DISPLAY ZONEADO.
012400 01  WKS-ACUM-TOTALES.
012500     05  WKS-TOTAL-VENTAS              PIC S9(09)V99 VALUE ZERO.
012600     05  WKS-TOTAL-VENTAS-R REDEFINES WKS-TOTAL-VENTAS.
012700         10  WKS-TOTAL-VTA-ENTERO      PIC S9(09).
012800         10  WKS-TOTAL-VTA-DECIMAL     PIC 9(02).
012900     05  WKS-PROMEDIO-GENERAL          PIC S9(09)V99 VALUE ZERO.
013000     05  WKS-RENGLON-VENTA             PIC S9(09)V99 VALUE ZERO.
013100     05  FILLER                        PIC S9(09)V99 VALUE ZERO.
013200*----> TABLA DE REGISTROS INVALIDOS (MAXIMO 10 PARA EL REPORTE)
013300*      DE AHI EN ADELANTE SOLO SE CUENTAN (WKS-CANT-INVAL-MAS).
013400 01  WKS-TABLA-INVALIDOS.
013500     05  WKS-REG-INVALIDO OCCURS 10 TIMES
013600                           INDEXED BY IDX-INVALIDO.
013700         10  INV-ID                    PIC X(10).
013800         10  INV-RAZON                 PIC X(30).
013900         10  FILLER                    PIC X(10).
014000*----> TABLA DE REGIONES (CONSTRUIDA EN TIEMPO DE EJECUCION)
014100*      MAXIMO 20 REGIONES DISTINTAS EN UN SOLO CORRIDA DEL PROCESO.
014200 01  WKS-TABLAS-REGION.
014300     05  WKS-CANT-REGIONES             PIC S9(04) COMP VALUE ZERO.
014400     05  FILLER                        PIC X(02) VALUE SPACES.
014500     05  WKS-REGION-TBL OCCURS 1 TO 20 TIMES
014600                        DEPENDING ON WKS-CANT-REGIONES
014700                        INDEXED BY IDX-REGION.
014800         10  REG-NOMBRE                PIC X(10).
014900         10  REG-VENTAS                PIC S9(09)V99.
015000         10  REG-TRANSACC              PIC S9(06) COMP.
015100         10  REG-PORCENTAJE            PIC S9(03)V99.
015200     05  WKS-ORDEN-REGION OCCURS 20 TIMES
015300                          PIC S9(04) COMP.
015400*----> TABLA DE PRODUCTOS (CONSTRUIDA EN TIEMPO DE EJECUCION)
015500*      LLAVE POR NOMBRE DE PRODUCTO, HASTA 300 PRODUCTOS DISTINTOS.
015600 01  WKS-TABLAS-PRODUCTO.
015700     05  WKS-CANT-PRODUCTOS            PIC S9(04) COMP VALUE ZERO.
015800     05  FILLER                        PIC X(02) VALUE SPACES.
015900     05  WKS-PRODUCTO-TBL OCCURS 1 TO 300 TIMES
016000                          DEPENDING ON WKS-CANT-PRODUCTOS
016100                          INDEXED BY IDX-PRODUCTO.
016200         10  PRO-NOMBRE                PIC X(20).
016300         10  PRO-CANTIDAD              PIC S9(07) COMP.
016400         10  PRO-VENTAS                PIC S9(09)V99.
016500     05  WKS-ORDEN-PROD-DESC OCCURS 300 TIMES
016600                              PIC S9(04) COMP.
016700     05  WKS-ORDEN-PROD-ASC  OCCURS 300 TIMES
016800                              PIC S9(04) COMP.
016900     05  WKS-CANT-BAJO-DESEMP          PIC S9(04) COMP VALUE ZERO.
017000*----> TABLA DE CLIENTES (CONSTRUIDA EN TIEMPO DE EJECUCION)
017100*      LLAVE POR CODIGO DE CLIENTE, HASTA 1000 CLIENTES DISTINTOS.
017200 01  WKS-TABLAS-CLIENTE.
017300     05  WKS-CANT-CLIENTES             PIC S9(04) COMP VALUE ZERO.
017400     05  FILLER                        PIC X(02) VALUE SPACES.
017500     05  WKS-CLIENTE-TBL OCCURS 1 TO 1000 TIMES
017600                         DEPENDING ON WKS-CANT-CLIENTES
017700                         INDEXED BY IDX-CLIENTE.
017800         10  CLI-ID                    PIC X(10).
017900         10  CLI-GASTADO               PIC S9(09)V99.
018000         10  CLI-ORDENES               PIC S9(06) COMP.
018100         10  CLI-PROMEDIO              PIC S9(07)V99.
018200     05  WKS-ORDEN-CLIENTE OCCURS 1000 TIMES
018300                            PIC S9(04) COMP.
018400*----> TABLA DE FECHAS (CONSTRUIDA EN TIEMPO DE EJECUCION)
018500*      HASTA 370 FECHAS DISTINTAS (UN ANIO Y PICO DE MARGEN).
018600 01  WKS-TABLAS-FECHA.
018700     05  WKS-CANT-FECHAS               PIC S9(04) COMP VALUE ZERO.
018800     05  FILLER                        PIC X(02) VALUE SPACES.
018900     05  WKS-FECHA-TBL OCCURS 1 TO 370 TIMES
019000                       DEPENDING ON WKS-CANT-FECHAS
019100                       INDEXED BY IDX-FECHA.
019200         10  FEC-FECHA                 PIC X(10).
019300         10  FEC-VENTAS                PIC S9(09)V99.
019400         10  FEC-TRANSACC              PIC S9(06) COMP.
019500         10  FEC-CLIENTES-UNICOS       PIC S9(04) COMP.
019600     05  WKS-ORDEN-FECHA OCCURS 370 TIMES
019700                         PIC S9(04) COMP.
019800     05  WKS-IDX-DIA-PICO              PIC S9(04) COMP VALUE ZERO.
019900*----> PARES FECHA/CLIENTE YA VISTOS (PARA CLIENTES UNICOS)
020000*      EVITA CONTAR DOS VECES AL MISMO CLIENTE EN EL MISMO DIA.
020100 01  WKS-TABLAS-PARES.
020200     05  WKS-CANT-PARES                PIC S9(05) COMP VALUE ZERO.
020300     05  FILLER                        PIC X(02) VALUE SPACES.
020400     05  WKS-PAR-TBL OCCURS 1 TO 3000 TIMES
020500                     DEPENDING ON WKS-CANT-PARES
020600                     INDEXED BY IDX-PAR.
020700         10  PARFC-FECHA               PIC X(10).
020800         10  PARFC-CLIENTE             PIC X(10).
020900 01  WKS-PAR-ENCONTRADO-SW             PIC X(01) VALUE "N".
021000     88  WKS-PAR-YA-EXISTE                       VALUE "S".
021100     88  WKS-PAR-ES-NUEVO                        VALUE "N".
021200*----> PRODUCTOS NO ENRIQUECIDOS (PARA LA SECCION 8 DEL REPORTE)
021300*      HASTA 200 PRODUCTOS SIN COINCIDENCIA EN EL CATALOGO.
021400 01  WKS-TABLAS-NO-ENRIQ.
021500     05  WKS-NOENR-TBL OCCURS 200 TIMES.
021600         10  NOENR-PRODUCTO            PIC X(08).
021700         10  FILLER                    PIC X(12).
021800*----> INDICES Y VARIABLES DE TRABAJO PARA BUSQUEDAS Y ORDENES
021900*      COMPARTIDAS POR TODOS LOS SORTS DE INSERCION DEL PROGRAMA.
022000 01  WKS-VARIABLES-BUSQUEDA.
022100     05  WKS-IDX-1                     PIC S9(04) COMP VALUE ZERO.
022200     05  WKS-IDX-2                     PIC S9(04) COMP VALUE ZERO.
022300     05  WKS-IDX-INSERTA               PIC S9(04) COMP VALUE ZERO.
022400     05  WKS-VALOR-TEMP                PIC S9(04) COMP VALUE ZERO.
022500     05  WKS-TOPE-TOP5                 PIC S9(04) COMP VALUE ZERO.
022600     05  FILLER                        PIC S9(04) COMP VALUE ZERO.
022700*----> LINEA DE REPORTE EN BLANCO Y LINEAS DE REGLA
022800*      SE ESCRIBEN CON WRITE ... FROM PARA SEPARAR SECCIONES.
022900 01  WKS-LINEAS-REGLA.
023000     05  WKS-REGLA-MAYOR.
023100         10  FILLER                    PIC X(60) VALUE ALL "=".
023200         10  FILLER                    PIC X(20) VALUE SPACES.
023300     05  WKS-REGLA-MENOR.
023400         10  FILLER                    PIC X(60) VALUE ALL "-".
023500         10  FILLER                    PIC X(20) VALUE SPACES.
023600*----> CAMPOS EDITADOS DE USO GENERAL PARA ESCRIBIR EL REPORTE
023700*      PICTURES ZZZ PARA NO IMPRIMIR CEROS A LA IZQUIERDA.
023800 01  WKS-CAMPOS-REPORTE.
023900     05  WKS-ED-MONTO-1                PIC ZZZZZZZZ9.99.
024000     05  WKS-ED-MONTO-2                PIC ZZZZZZZZ9.99.
024100     05  WKS-ED-PCT                     PIC ZZ9.99.
024200     05  WKS-ED-CANT-1                  PIC ZZZZZZ9.
024300     05  WKS-ED-CANT-2                  PIC ZZZZZZ9.
024400     05  WKS-ED-RANGO                   PIC Z9.
024500     05  WKS-ED-RATIO                    PIC ZZ9.99.
024600     05  FILLER                        PIC X(05) VALUE SPACES.
024700 PROCEDURE DIVISION.
024800 100-PRINCIPAL SECTION.
024900*      NO RECIBE PARAMETROS; EL JCL LE ENTREGA LOS TRES DDNAMES
025000*      FIJOS VENTAS/REPORTE/LIMPIO. SI EL ARCHIVO DE VENTAS VIENE
025100*      VACIO EL PROCESO TERMINA CON ESTADISTICAS EN CERO, NO ES
025200*      CONDICION DE ERROR PARA ESTE PROGRAMA.
025300     PERFORM 110-ABRE-ARCHIVOS
025400*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
025500     PERFORM 120-ESCRIBE-ENCABEZADO-LIMPIO
025600*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
025700     PERFORM 160-LEE-VENTA
025800*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
025900     PERFORM 150-LEE-Y-PROCESA-VENTA UNTIL FIN-VENTAS-ARCH
026000*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
026100     PERFORM 600-CALCULOS-FINALES
026200*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
026300     PERFORM 700-ESCRIBE-REPORTE
026400*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
026500     PERFORM 900-CIERRA-ARCHIVOS
026600     STOP RUN.
026700 100-PRINCIPAL-E. EXIT.
026800
026900*----> PROCESA LA LINEA ACTUAL Y LEE LA SIGUIENTE (CUERPO DEL
027000*      CICLO PRINCIPAL DE LECTURA)
027100 150-LEE-Y-PROCESA-VENTA SECTION.
027200*      SE REPITE HASTA FIN DE ARCHIVO; CADA VUELTA PROCESA EL
027300*      RENGLON QUE YA ESTA EN EL AREA DE ENTRADA Y LUEGO ADELANTA
027400*      LA LECTURA PARA LA SIGUIENTE VUELTA.
027500     PERFORM 200-PROCESA-UNA-VENTA
027600*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
027700     PERFORM 160-LEE-VENTA.
027800 150-LEE-Y-PROCESA-VENTA-E. EXIT.
027900
028000*----> ABRE LOS TRES ARCHIVOS DEL PROCESO Y VALIDA FILE STATUS
028100 110-ABRE-ARCHIVOS SECTION.
028200*      SI CUALQUIERA DE LOS TRES ARCHIVOS NO ABRE, SE CANCELA EL
028300*      PROCESO CON RETURN-CODE 91 PARA QUE EL JCL LO DETECTE Y NO
028400*      SIGA CON LOS PASOS SIGUIENTES DEL JOB.
028500     OPEN INPUT  VENTAS
028600*----> FILE STATUS 97 ES "OK, YA ESTABA EN USO" EN ESTE
028700*      AMBIENTE; SE TRATA COMO APERTURA EXITOSA.
028800     IF FS-VENTAS = 97
028900*----> MUEVE ZEROS A FS-VENTAS.
029000        MOVE ZEROS TO FS-VENTAS
029100     END-IF
029200     OPEN OUTPUT REPORTE
029300     OPEN OUTPUT LIMPIO
029400*----> SI CUALQUIER FILE STATUS QUEDO MAL NO TIENE CASO SEGUIR;
029500*      SE REPORTA Y SE CANCELA EL PASO.
029600     IF FS-VENTAS NOT = 0 OR FS-REPORTE NOT = 0
029700                         OR FS-LIMPIO  NOT = 0
029800        DISPLAY
029900        "=================================================="
030000        UPON CONSOLE
030100        DISPLAY
030200        "EEDR5010 - ERROR AL ABRIR ARCHIVOS DEL PROCESO"
030300        UPON CONSOLE
030400        DISPLAY
030500        "FILE STATUS VENTAS  : (" FS-VENTAS  ")"
030600        UPON CONSOLE
030700        DISPLAY
030800        "FILE STATUS REPORTE : (" FS-REPORTE ")"
030900        UPON CONSOLE
031000        DISPLAY
031100        "FILE STATUS LIMPIO  : (" FS-LIMPIO  ")"
031200        UPON CONSOLE
031300        DISPLAY
031400        "=================================================="
031500        UPON CONSOLE
031600*----> CARGA 91 EN RETURN-CODE.
031700        MOVE 91 TO RETURN-CODE
031800        STOP RUN
031900     END-IF.
032000 110-ABRE-ARCHIVOS-E. EXIT.
032100
032200*----> ESCRIBE EL ENCABEZADO FIJO DEL ARCHIVO DE DATOS LIMPIOS
032300 120-ESCRIBE-ENCABEZADO-LIMPIO SECTION.
032400*      EL ENCABEZADO FACILITA CARGAR EL ARCHIVO LIMPIO A UNA HOJA
032500*      DE CALCULO O A OTRO PROCESO SIN ADIVINAR EL ORDEN DE CAMPOS.
032600     MOVE SPACES TO WKS-LINEA-LIMPIO
032700*----> CONCATENA EL SIGUIENTE LITERAL O CAMPO EN EL RENGLON.
032800     STRING "TransactionID" DELIMITED BY SIZE
032900            "|" DELIMITED BY SIZE
033000            "Date"          DELIMITED BY SIZE
033100            "|" DELIMITED BY SIZE
033200            "ProductID"     DELIMITED BY SIZE
033300            "|" DELIMITED BY SIZE
033400            "ProductName"   DELIMITED BY SIZE
033500            "|" DELIMITED BY SIZE
033600            "Quantity"      DELIMITED BY SIZE
033700            "|" DELIMITED BY SIZE
033800            "UnitPrice"     DELIMITED BY SIZE
033900            "|" DELIMITED BY SIZE
034000            "CustomerID"    DELIMITED BY SIZE
034100            "|" DELIMITED BY SIZE
034200            "Region"        DELIMITED BY SIZE
034300            "|" DELIMITED BY SIZE
034400            "API-Category"  DELIMITED BY SIZE
034500            "|" DELIMITED BY SIZE
034600            "API-Brand"     DELIMITED BY SIZE
034700            "|" DELIMITED BY SIZE
034800            "API-Rating"    DELIMITED BY SIZE
034900            "|" DELIMITED BY SIZE
035000            "API-Match"     DELIMITED BY SIZE
035100            INTO WKS-LINEA-LIMPIO
035200     END-STRING
035300*----> IMPRIME EL RENGLON YA ARMADO.
035400     WRITE WKS-LINEA-LIMPIO.
035500 120-ESCRIBE-ENCABEZADO-LIMPIO-E. EXIT.
035600
035700*----> LEE UNA LINEA DEL ARCHIVO DE VENTAS
035800 160-LEE-VENTA SECTION.
035900*      AL LLEGAR A FIN DE ARCHIVO SOLO PRENDE EL INDICADOR; LA
036000*      VALIDACION DE SI EL RENGLON ES UTIL SE HACE APARTE.
036100     READ VENTAS
036200          AT END SET FIN-VENTAS-ARCH TO TRUE
036300     END-READ.
036400 160-LEE-VENTA-E. EXIT.
036500
036600*----> PROCESA UNA LINEA DEL ARCHIVO (ENCABEZADO, BLANCO O DATO)
036700 200-PROCESA-UNA-VENTA SECTION.
036800*      EL ENCABEZADO DEL ARCHIVO DE ENTRADA Y LOS RENGLONES EN
036900*      BLANCO NO CUENTAN COMO TRANSACCION NI COMO REGISTRO INVALIDO,
037000*      SIMPLEMENTE SE SALTAN.
037100     IF ES-PRIMERA-LINEA
037200*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
037300        SET NO-ES-PRIMERA-LINEA TO TRUE
037400     ELSE
037500*         EL ENCABEZADO DEL ARCHIVO NO ES UNA TRANSACCION; SE
037600*         SALTA SIN CONTAR COMO PROCESADO.
037700*----> EL ENCABEZADO DEL ARCHIVO NO ES UNA TRANSACCION; SE SALTA
037800*      SIN CONTAR COMO PROCESADO.
037900        IF WKS-TEXTO-VENTA NOT = SPACES
038000*----> SUMA AL ACUMULADOR CORRESPONDIENTE.
038100           ADD 1 TO WKS-CANT-TOTAL
038200*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
038300           PERFORM 210-VALIDA-REGISTRO
038400*----> SOLO SIGUE VALIDANDO SI TODAVIA NO HA FALLADO NINGUNA
038500*      REGLA ANTERIOR.
038600           IF WKS-ES-VALIDO
038700*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
038800              PERFORM 220-ENRIQUECE-Y-ACUMULA
038900           ELSE
039000*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
039100              PERFORM 290-GUARDA-INVALIDO
039200           END-IF
039300        END-IF
039400     END-IF.
039500 200-PROCESA-UNA-VENTA-E. EXIT.
039600
039700*----> PARTE LA LINEA EN 8 CAMPOS Y VALIDA EN ORDEN DE PRIORIDAD
039800 210-VALIDA-REGISTRO SECTION.
039900*      EL CONTEO DE BARRAS DETERMINA SI VIENEN LOS 8 CAMPOS; SI NO,
040000*      SE CORTA LA VALIDACION DE UNA VEZ (GO TO) PORQUE NINGUNA DE
040100*      LAS VALIDACIONES DE CAMPO TIENE SENTIDO CON LA LINEA MAL
040200*      FORMADA. CUANDO SI TRAE 8 CAMPOS, LAS REGLAS SE EVALUAN EN
040300*      ORDEN Y SE DETIENEN EN LA PRIMERA QUE FALLE.
040400     SET WKS-ES-VALIDO TO TRUE
040500*----> COPIA SPACES HACIA WKS-RAZON-INVALIDA.
040600     MOVE SPACES TO WKS-RAZON-INVALIDA
040700     INITIALIZE WKS-TRANSACCION-VENTA
040800*----> ASIGNA ZERO A WKS-CANT-DELIM PARA EL SIGUIENTE PASO.
040900     MOVE ZERO  TO WKS-CANT-DELIM
041000     INSPECT WKS-TEXTO-VENTA TALLYING WKS-CANT-DELIM
041100             FOR ALL "|"
041200*----> N BARRAS SEPARAN N+1 CAMPOS.
041300     COMPUTE WKS-CANT-CAMPOS = WKS-CANT-DELIM + 1
041400     UNSTRING WKS-TEXTO-VENTA DELIMITED BY "|"
041500         INTO TXN-ID
041600              TXN-FECHA
041700              TXN-COD-PRODUCTO
041800              TXN-NOM-PRODUCTO
041900              TXN-CANTIDAD-TXT  COUNT IN WKS-LON-CANTIDAD
042000              TXN-PRECIO-TXT    COUNT IN WKS-LON-PRECIO-TXT
042100              TXN-COD-CLIENTE
042200              TXN-REGION
042300     END-UNSTRING
042400*----> SE ESPERAN EXACTAMENTE 8 CAMPOS; DE LO CONTRARIO EL
042500*      RENGLON SE DESCARTA DE UNA VEZ.
042600     IF WKS-CANT-CAMPOS NOT = 8
042700*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
042800        SET WKS-ES-INVALIDO TO TRUE
042900        MOVE "Malformed record" TO WKS-RAZON-INVALIDA
043000        GO TO 210-VALIDA-REGISTRO-E
043100     END-IF
043200*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
043300     PERFORM 212-VALIDA-ID
043400     IF WKS-ES-VALIDO PERFORM 213-VALIDA-CANTIDAD END-IF
043500     IF WKS-ES-VALIDO PERFORM 214-VALIDA-PRECIO   END-IF
043600     IF WKS-ES-VALIDO PERFORM 215-VALIDA-FECHA    END-IF
043700     IF WKS-ES-VALIDO PERFORM 216-VALIDA-REGION   END-IF.
043800 210-VALIDA-REGISTRO-E. EXIT.
043900
044000*----> REGLA 1: EL IDENTIFICADOR DE TRANSACCION NO PUEDE VENIR
044100*      EN BLANCO
044200 212-VALIDA-ID SECTION.
044300*      SOLO SE CHECA QUE NO VENGA EN BLANCO; NO EXISTE UN MAESTRO
044400*      DE TRANSACCIONES CONTRA EL CUAL VALIDAR DUPLICADOS.
044500*----> REGLA DE NEGOCIO 1.
044600     IF TXN-ID = SPACES
044700*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
044800        SET WKS-ES-INVALIDO TO TRUE
044900        MOVE "Missing TransactionID" TO WKS-RAZON-INVALIDA
045000     END-IF.
045100 212-VALIDA-ID-E. EXIT.
045200
045300*----> REGLA 2: LA CANTIDAD DEBE SER UN ENTERO POSITIVO VALIDO
045400 213-VALIDA-CANTIDAD SECTION.
045500*      DEBE SER NUMERICA Y ESTRICTAMENTE MAYOR QUE CERO; UNA
045600*      CANTIDAD DE CERO O NEGATIVA NO REPRESENTA UNA VENTA REAL.
045700*----> REGLA DE NEGOCIO 2: LA CANTIDAD NO PUEDE VENIR VACIA.
045800     IF WKS-LON-CANTIDAD = 0
045900*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
046000        SET WKS-ES-INVALIDO TO TRUE
046100        MOVE "Invalid Quantity" TO WKS-RAZON-INVALIDA
046200     ELSE
046300*         NO ES NUMERO: INVALIDO DE UNA VEZ, NO TIENE CASO
046400*         COMPARAR CONTRA CERO.
046500*----> NO ES NUMERO: INVALIDO DE UNA VEZ, NO HAY QUE COMPARAR
046600*      CONTRA CERO.
046700        IF TXN-CANTIDAD-TXT(1:WKS-LON-CANTIDAD) IS NOT NUMERIC
046800*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
046900           SET WKS-ES-INVALIDO TO TRUE
047000           MOVE "Invalid Quantity" TO WKS-RAZON-INVALIDA
047100        ELSE
047200           MOVE TXN-CANTIDAD-TXT(1:WKS-LON-CANTIDAD)
047300                TO TXN-CANTIDAD
047400*            CANTIDAD CERO O NEGATIVA NO ES UNA VENTA REAL.
047500*----> CANTIDAD CERO O NEGATIVA NO ES UNA VENTA REAL.
047600           IF TXN-CANTIDAD NOT > 0
047700*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
047800              SET WKS-ES-INVALIDO TO TRUE
047900              MOVE "Invalid Quantity" TO WKS-RAZON-INVALIDA
048000           END-IF
048100        END-IF
048200     END-IF.
048300 213-VALIDA-CANTIDAD-E. EXIT.
048400
048500*----> REGLA 3: EL PRECIO DEBE SER UN NUMERO POSITIVO VALIDO.
048600*      SE PARTE EN ENTERO Y DECIMAL PORQUE PUEDE VENIR SIN PUNTO
048700 214-VALIDA-PRECIO SECTION.                                       TKT-3355
048800*      EL PRECIO PUEDE LLEGAR SIN PUNTO DECIMAL (ENTERO) O CON
048900*      PUNTO Y DECIMALES; POR ESO SE PARTE EN DOS PEDAZOS ANTES DE
049000*      VALIDAR QUE AMBOS SEAN NUMERICOS Y QUE EL VALOR SEA MAYOR
049100*      QUE CERO (TKT-3355).
049200*----> REGLA DE NEGOCIO 3: EL PRECIO NO PUEDE VENIR VACIO.
049300     IF WKS-LON-PRECIO-TXT = 0
049400*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
049500        SET WKS-ES-INVALIDO TO TRUE
049600        MOVE "Invalid UnitPrice" TO WKS-RAZON-INVALIDA
049700     ELSE
049800        INITIALIZE WKS-CONVERSION-NUMERICA
049900*----> MUEVE "00" A WKS-PRECIO-DECIMAL-2.
050000        MOVE "00" TO WKS-PRECIO-DECIMAL-2
050100        UNSTRING TXN-PRECIO-TXT(1:WKS-LON-PRECIO-TXT)
050200            DELIMITED BY "."
050300            INTO WKS-PRECIO-ENTERO-TXT  COUNT IN WKS-LON-ENTERO
050400                 WKS-PRECIO-DECIMAL-TXT COUNT IN WKS-LON-DECIMAL
050500        END-UNSTRING
050600*----> SIN PARTE ENTERA EL PRECIO NO ES UN NUMERO VALIDO.
050700        IF WKS-LON-ENTERO = 0
050800           OR WKS-PRECIO-ENTERO-TXT(1:WKS-LON-ENTERO)
050900              IS NOT NUMERIC
051000*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
051100           SET WKS-ES-INVALIDO TO TRUE
051200           MOVE "Invalid UnitPrice" TO WKS-RAZON-INVALIDA
051300        ELSE
051400*----> SOLO SE EVALUA LA PARTE DECIMAL SI EL PRECIO TRAE
051500*      PUNTO.
051600           IF WKS-LON-DECIMAL > 0
051700              AND WKS-PRECIO-DECIMAL-TXT(1:WKS-LON-DECIMAL)
051800                                              IS NOT NUMERIC
051900*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
052000              SET WKS-ES-INVALIDO TO TRUE
052100              MOVE "Invalid UnitPrice" TO WKS-RAZON-INVALIDA
052200           ELSE
052300*----> ACEPTA 1 O 2 DIGITOS DECIMALES; CUALQUIER OTRA
052400*      LONGITUD CAE EN WHEN OTHER Y SE TOMA TAL CUAL.
052500              EVALUATE WKS-LON-DECIMAL
052600                 WHEN 0
052700                    CONTINUE
052800                 WHEN 1
052900                    MOVE WKS-PRECIO-DECIMAL-TXT(1:1)
053000                         TO WKS-PRECIO-DECIMAL-2(1:1)
053100                 WHEN OTHER
053200                    MOVE WKS-PRECIO-DECIMAL-TXT
053300                         TO WKS-PRECIO-DECIMAL-2
053400              END-EVALUATE
053500*----> CARGA WKS-PRECIO-ENTERO-TXT EN TXN-PRECIO-ENTERO.
053600              MOVE WKS-PRECIO-ENTERO-TXT  TO TXN-PRECIO-ENTERO
053700*----> COPIA WKS-PRECIO-DECIMAL-2 HACIA TXN-PRECIO-DECIMAL.
053800              MOVE WKS-PRECIO-DECIMAL-2   TO TXN-PRECIO-DECIMAL
053900*----> PRECIO CERO O NEGATIVO NO ES VALIDO.
054000              IF TXN-PRECIO NOT > 0
054100*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
054200                 SET WKS-ES-INVALIDO TO TRUE
054300                 MOVE "Invalid UnitPrice" TO WKS-RAZON-INVALIDA
054400              END-IF
054500           END-IF
054600        END-IF
054700     END-IF.
054800 214-VALIDA-PRECIO-E. EXIT.
054900
055000*----> REGLA 4: LA FECHA DEBE VENIR LLENA Y CON FORMATO AAAA-MM-DD
055100 215-VALIDA-FECHA SECTION.
055200*      SOLO SE EXIGE EL FORMATO AAAA-MM-DD Y QUE EL CAMPO NO VENGA
055300*      VACIO; NO SE VALIDA QUE EL DIA/MES SEAN CALENDARIO VALIDO
055400*      PORQUE EL ARCHIVO DE ORIGEN YA LO GARANTIZA.
055500     MOVE TXN-FEC-GUION-1 TO WKS-REVISA-GUION-1
055600     MOVE TXN-FEC-GUION-2 TO WKS-REVISA-GUION-2
055700*----> REGLA DE NEGOCIO 4.
055800     IF TXN-FECHA = SPACES
055900*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
056000        SET WKS-ES-INVALIDO TO TRUE
056100        MOVE "Invalid Date" TO WKS-RAZON-INVALIDA
056200     ELSE
056300*----> VALIDA QUE EL PEDAZO DE ANIO DEL FORMATO
056400*      AAAA-MM-DD SEA NUMERICO (TKT-3360).
056500        IF TXN-FEC-ANIO IS NOT NUMERIC
056600           OR TXN-FEC-MES  IS NOT NUMERIC
056700           OR TXN-FEC-DIA  IS NOT NUMERIC
056800           OR WKS-REVISA-GUION-1 NOT = "-"
056900           OR WKS-REVISA-GUION-2 NOT = "-"
057000*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
057100           SET WKS-ES-INVALIDO TO TRUE
057200           MOVE "Invalid Date" TO WKS-RAZON-INVALIDA
057300        END-IF
057400     END-IF.
057500 215-VALIDA-FECHA-E. EXIT.
057600
057700*----> REGLA 5: LA REGION NO PUEDE VENIR EN BLANCO
057800 216-VALIDA-REGION SECTION.
057900*      SOLO SE CHECA QUE NO VENGA EN BLANCO; CUALQUIER TEXTO DE
058000*      REGION ES ACEPTADO PORQUE LA TABLA DE REGIONES SE ARMA EN
058100*      TIEMPO DE EJECUCION, NO CONTRA UN CATALOGO FIJO.
058200*----> REGLA DE NEGOCIO 5.
058300     IF TXN-REGION = SPACES
058400*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
058500        SET WKS-ES-INVALIDO TO TRUE
058600        MOVE "Missing Region" TO WKS-RAZON-INVALIDA
058700     END-IF.
058800 216-VALIDA-REGION-E. EXIT.
058900
059000*----> GUARDA UN REGISTRO INVALIDO (HASTA 10) PARA EL REPORTE
059100 290-GUARDA-INVALIDO SECTION.                                     TKT-3379
059200*      SOLO SE GUARDAN LOS PRIMEROS 10 PARA EL LISTADO DEL REPORTE;
059300*      DE AHI EN ADELANTE SOLO SE CUENTAN (WKS-CANT-INVAL-MAS) PARA
059400*      NO DESBORDAR LA TABLA DE TRABAJO.
059500     ADD 1 TO WKS-CANT-INVALIDOS
059600*----> SOLO LAS PRIMERAS 10 ENTRAN A LA TABLA DE DETALLE; DE AHI
059700*      EN ADELANTE SOLO SE CUENTAN.
059800     IF WKS-CANT-INVAL-GRD < 10
059900*----> SUMA AL ACUMULADOR CORRESPONDIENTE.
060000        ADD 1 TO WKS-CANT-INVAL-GRD
060100*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
060200        SET IDX-INVALIDO TO WKS-CANT-INVAL-GRD
060300*----> MUEVE TXN-ID A INV-ID(IDX-INVALIDO).
060400        MOVE TXN-ID            TO INV-ID(IDX-INVALIDO)
060500*----> CARGA WKS-RAZON-INVALIDA EN INV-RAZON(IDX-INVALIDO).
060600        MOVE WKS-RAZON-INVALIDA TO INV-RAZON(IDX-INVALIDO)
060700     ELSE
060800*----> SUMA AL ACUMULADOR CORRESPONDIENTE.
060900        ADD 1 TO WKS-CANT-INVAL-MAS
061000     END-IF.
061100 290-GUARDA-INVALIDO-E. EXIT.
061200
061300*----> REGISTRO VALIDO: ENRIQUECE CONTRA EL CATALOGO Y ACUMULA
061400*      LAS ESTADISTICAS DE REGION, PRODUCTO, CLIENTE Y FECHA
061500 220-ENRIQUECE-Y-ACUMULA SECTION.                                 TKT-3301
061600*      LLAMA A EEDR5011 ANTES DE ACUMULAR PORQUE EL ARCHIVO LIMPIO
061700*      Y EL REPORTE DE ENRIQUECIMIENTO (SECCION 8) NECESITAN EL
061800*      RESULTADO DE LA BUSQUEDA EN EL CATALOGO.
061900     ADD 1 TO WKS-CANT-VALIDOS
062000*----> COPIA TXN-COD-PRODUCTO HACIA ENRP-COD-PRODUCTO-ENTRA.
062100     MOVE TXN-COD-PRODUCTO   TO ENRP-COD-PRODUCTO-ENTRA
062200     MOVE SPACES             TO ENRP-CATEGORIA-SALE
062300                                 ENRP-MARCA-SALE
062400*----> MUEVE ZERO A ENRP-CALIFICACION-SALE.
062500     MOVE ZERO               TO ENRP-CALIFICACION-SALE
062600*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
062700     SET ENRP-NO-COINCIDE    TO TRUE
062800     CALL "EEDR5011" USING ENRP-PARAMETROS
062900*----> CARGA TXN-ID EN LIMPIO-ID.
063000     MOVE TXN-ID             TO LIMPIO-ID
063100*----> COPIA TXN-FECHA HACIA LIMPIO-FECHA.
063200     MOVE TXN-FECHA          TO LIMPIO-FECHA
063300     MOVE TXN-COD-PRODUCTO   TO LIMPIO-COD-PRODUCTO
063400*----> MUEVE TXN-NOM-PRODUCTO A LIMPIO-NOM-PRODUCTO.
063500     MOVE TXN-NOM-PRODUCTO   TO LIMPIO-NOM-PRODUCTO
063600*----> CARGA TXN-CANTIDAD EN LIMPIO-CANTIDAD.
063700     MOVE TXN-CANTIDAD       TO LIMPIO-CANTIDAD
063800*----> COPIA TXN-PRECIO HACIA LIMPIO-PRECIO.
063900     MOVE TXN-PRECIO         TO LIMPIO-PRECIO
064000     MOVE TXN-COD-CLIENTE    TO LIMPIO-COD-CLIENTE
064100*----> MUEVE TXN-REGION A LIMPIO-REGION.
064200     MOVE TXN-REGION         TO LIMPIO-REGION
064300*----> CARGA ENRP-CATEGORIA-SALE EN LIMPIO-API-CATEGORIA.
064400     MOVE ENRP-CATEGORIA-SALE    TO LIMPIO-API-CATEGORIA
064500*----> COPIA ENRP-MARCA-SALE HACIA LIMPIO-API-MARCA.
064600     MOVE ENRP-MARCA-SALE        TO LIMPIO-API-MARCA
064700     MOVE ENRP-CALIFICACION-SALE TO LIMPIO-API-CALIFICACION
064800*----> MUEVE ENRP-COINCIDE-SALE A LIMPIO-API-COINCIDE.
064900     MOVE ENRP-COINCIDE-SALE     TO LIMPIO-API-COINCIDE
065000*----> SI EEDR5011 NO ENCONTRO EL PRODUCTO EN EL CATALOGO, SE
065100*      GUARDA PARA LA SECCION 8 DEL REPORTE.
065200     IF ENRP-SI-COINCIDE
065300*----> SUMA AL ACUMULADOR CORRESPONDIENTE.
065400        ADD 1 TO WKS-CANT-ENRIQUECIDOS
065500     ELSE
065600*----> SUMA AL ACUMULADOR CORRESPONDIENTE.
065700        ADD 1 TO WKS-CANT-NO-ENRIQ
065800*         TOPE DE 200 PARA NO DESBORDAR LA TABLA DE TRABAJO.
065900*----> TOPE DE 200 PARA NO DESBORDAR LA TABLA DE TRABAJO.
066000        IF WKS-CANT-NO-ENRIQ-GRD < 200
066100*----> SUMA AL ACUMULADOR CORRESPONDIENTE.
066200           ADD 1 TO WKS-CANT-NO-ENRIQ-GRD
066300           MOVE TXN-COD-PRODUCTO TO
066400                NOENR-PRODUCTO(WKS-CANT-NO-ENRIQ-GRD)
066500        END-IF
066600     END-IF
066700*----> VALOR DE LA TRANSACCION = CANTIDAD POR PRECIO UNITARIO;
066800*      SE USA PARA EL TOTAL, LA REGION, EL CLIENTE Y LA FECHA.
066900     COMPUTE WKS-RENGLON-VENTA ROUNDED =
067000             TXN-CANTIDAD * TXN-PRECIO
067100*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
067200     PERFORM 230-ACUMULA-TOTAL
067300*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
067400     PERFORM 240-ACUMULA-REGION
067500*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
067600     PERFORM 250-ACUMULA-PRODUCTO
067700*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
067800     PERFORM 260-ACUMULA-CLIENTE
067900*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
068000     PERFORM 270-ACUMULA-FECHA
068100*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
068200     PERFORM 280-ESCRIBE-LIMPIO.
068300 220-ENRIQUECE-Y-ACUMULA-E. EXIT.
068400
068500*----> ACUMULA EL TOTAL GENERAL DE VENTAS
068600 230-ACUMULA-TOTAL SECTION.
068700*      ESTE ACUMULADOR ES LA BASE DEL PROMEDIO GENERAL Y DE LOS
068800*      PORCENTAJES POR REGION DE LA SECCION 3 DEL REPORTE.
068900     ADD WKS-RENGLON-VENTA TO WKS-TOTAL-VENTAS.
069000 230-ACUMULA-TOTAL-E. EXIT.
069100
069200*----> BUSCA LA REGION EN LA TABLA; SI NO EXISTE LA AGREGA
069300 240-ACUMULA-REGION SECTION.
069400*      LA TABLA DE REGIONES CRECE SOBRE LA MARCHA PORQUE NO HAY UN
069500*      MAESTRO DE REGIONES; LA PRIMERA VEZ QUE APARECE UNA REGION
069600*      SE LE ABRE UN RENGLON NUEVO EN LA TABLA.
069700     SET WKS-PAR-ES-NUEVO TO TRUE
069800*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
069900     SET IDX-REGION TO 1
070000*----> RECORRE LA TABLA DE REGIONES YA CONOCIDAS, DE LA 1 A LA ULTIMA.
070100     PERFORM 242-BUSCA-UNA-REGION VARYING WKS-IDX-1 FROM 1 BY 1
070200             UNTIL WKS-IDX-1 > WKS-CANT-REGIONES
070300*----> SOLO SUMA EL CLIENTE UNICO DEL DIA SI EL PAR FECHA/CLIENTE
070400*      NO SE HABIA VISTO ANTES (TKT-3359).
070500     IF WKS-PAR-ES-NUEVO
070600*----> SUMA AL ACUMULADOR CORRESPONDIENTE.
070700        ADD 1 TO WKS-CANT-REGIONES
070800*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
070900        SET IDX-REGION TO WKS-CANT-REGIONES
071000*----> CARGA TXN-REGION EN REG-NOMBRE(IDX-REGION).
071100        MOVE TXN-REGION TO REG-NOMBRE(IDX-REGION)
071200*----> COPIA ZERO HACIA REG-VENTAS(IDX-REGION).
071300        MOVE ZERO       TO REG-VENTAS(IDX-REGION)
071400                            REG-TRANSACC(IDX-REGION)
071500                            REG-PORCENTAJE(IDX-REGION)
071600     END-IF
071700*----> SUMA AL ACUMULADOR CORRESPONDIENTE.
071800     ADD WKS-RENGLON-VENTA TO REG-VENTAS(IDX-REGION)
071900*----> SUMA AL ACUMULADOR CORRESPONDIENTE.
072000     ADD 1 TO REG-TRANSACC(IDX-REGION).
072100 240-ACUMULA-REGION-E. EXIT.
072200
072300*----> REVISA UNA POSICION DE LA TABLA DE REGIONES
072400 242-BUSCA-UNA-REGION SECTION.
072500*      BUSQUEDA LINEAL, NO SEARCH ALL, PORQUE LA TABLA NO ESTA
072600*      ORDENADA MIENTRAS SE VA CONSTRUYENDO.
072700     IF REG-NOMBRE(WKS-IDX-1) = TXN-REGION
072800*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
072900        SET WKS-PAR-YA-EXISTE TO TRUE
073000*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
073100        SET IDX-REGION TO WKS-IDX-1
073200     END-IF.
073300 242-BUSCA-UNA-REGION-E. EXIT.
073400
073500*----> BUSCA EL PRODUCTO (POR NOMBRE) EN LA TABLA; SI NO EXISTE
073600*      LO AGREGA
073700 250-ACUMULA-PRODUCTO SECTION.
073800*      LA LLAVE DE LA TABLA ES EL NOMBRE DE PRODUCTO, NO EL CODIGO,
073900*      PORQUE EL REPORTE DE TOP PRODUCTOS SE IMPRIME POR NOMBRE.
074000     SET WKS-PAR-ES-NUEVO TO TRUE
074100*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
074200     SET IDX-PRODUCTO TO 1
074300*----> RECORRE LA TABLA DE PRODUCTOS YA CONOCIDOS.
074400     PERFORM 252-BUSCA-UN-PRODUCTO VARYING WKS-IDX-1 FROM 1 BY 1
074500             UNTIL WKS-IDX-1 > WKS-CANT-PRODUCTOS
074600     IF WKS-PAR-ES-NUEVO
074700*----> SUMA AL ACUMULADOR CORRESPONDIENTE.
074800        ADD 1 TO WKS-CANT-PRODUCTOS
074900*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
075000        SET IDX-PRODUCTO TO WKS-CANT-PRODUCTOS
075100        MOVE TXN-NOM-PRODUCTO TO PRO-NOMBRE(IDX-PRODUCTO)
075200*----> MUEVE ZERO A PRO-CANTIDAD(IDX-PRODUCTO).
075300        MOVE ZERO             TO PRO-CANTIDAD(IDX-PRODUCTO)
075400                                  PRO-VENTAS(IDX-PRODUCTO)
075500     END-IF
075600*----> SUMA AL ACUMULADOR CORRESPONDIENTE.
075700     ADD TXN-CANTIDAD      TO PRO-CANTIDAD(IDX-PRODUCTO)
075800*----> SUMA AL ACUMULADOR CORRESPONDIENTE.
075900     ADD WKS-RENGLON-VENTA TO PRO-VENTAS(IDX-PRODUCTO).
076000 250-ACUMULA-PRODUCTO-E. EXIT.
076100
076200*----> REVISA UNA POSICION DE LA TABLA DE PRODUCTOS
076300 252-BUSCA-UN-PRODUCTO SECTION.
076400*      BUSQUEDA LINEAL POR NOMBRE DE PRODUCTO EN LA TABLA QUE SE
076500*      VA CONSTRUYENDO DURANTE LA LECTURA.
076600     IF PRO-NOMBRE(WKS-IDX-1) = TXN-NOM-PRODUCTO
076700*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
076800        SET WKS-PAR-YA-EXISTE TO TRUE
076900*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
077000        SET IDX-PRODUCTO TO WKS-IDX-1
077100     END-IF.
077200 252-BUSCA-UN-PRODUCTO-E. EXIT.
077300
077400*----> BUSCA EL CLIENTE EN LA TABLA; SI NO EXISTE LO AGREGA
077500 260-ACUMULA-CLIENTE SECTION.
077600*      ACUMULA EL TOTAL GASTADO POR CODIGO DE CLIENTE PARA EL TOP
077700*      5 DE CLIENTES DE LA SECCION 5 DEL REPORTE.
077800     SET WKS-PAR-ES-NUEVO TO TRUE
077900*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
078000     SET IDX-CLIENTE TO 1
078100*----> RECORRE LA TABLA DE CLIENTES YA CONOCIDOS.
078200     PERFORM 262-BUSCA-UN-CLIENTE VARYING WKS-IDX-1 FROM 1 BY 1
078300             UNTIL WKS-IDX-1 > WKS-CANT-CLIENTES
078400     IF WKS-PAR-ES-NUEVO
078500*----> SUMA AL ACUMULADOR CORRESPONDIENTE.
078600        ADD 1 TO WKS-CANT-CLIENTES
078700*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
078800        SET IDX-CLIENTE TO WKS-CANT-CLIENTES
078900*----> CARGA TXN-COD-CLIENTE EN CLI-ID(IDX-CLIENTE).
079000        MOVE TXN-COD-CLIENTE TO CLI-ID(IDX-CLIENTE)
079100*----> COPIA ZERO HACIA CLI-GASTADO(IDX-CLIENTE).
079200        MOVE ZERO            TO CLI-GASTADO(IDX-CLIENTE)
079300                                 CLI-ORDENES(IDX-CLIENTE)
079400                                 CLI-PROMEDIO(IDX-CLIENTE)
079500     END-IF
079600*----> SUMA AL ACUMULADOR CORRESPONDIENTE.
079700     ADD WKS-RENGLON-VENTA TO CLI-GASTADO(IDX-CLIENTE)
079800*----> SUMA AL ACUMULADOR CORRESPONDIENTE.
079900     ADD 1 TO CLI-ORDENES(IDX-CLIENTE).
080000 260-ACUMULA-CLIENTE-E. EXIT.
080100
080200*----> REVISA UNA POSICION DE LA TABLA DE CLIENTES
080300 262-BUSCA-UN-CLIENTE SECTION.
080400*      BUSQUEDA LINEAL POR CODIGO DE CLIENTE.
080500     IF CLI-ID(WKS-IDX-1) = TXN-COD-CLIENTE
080600*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
080700        SET WKS-PAR-YA-EXISTE TO TRUE
080800*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
080900        SET IDX-CLIENTE TO WKS-IDX-1
081000     END-IF.
081100 262-BUSCA-UN-CLIENTE-E. EXIT.
081200
081300*----> BUSCA LA FECHA EN LA TABLA; SI NO EXISTE LA AGREGA; LUEGO
081400*      VERIFICA SI EL PAR FECHA/CLIENTE YA SE HABIA CONTADO
081500 270-ACUMULA-FECHA SECTION.                                       TKT-3359
081600*      ADEMAS DEL TOTAL POR FECHA, SE CUENTAN LOS CLIENTES UNICOS
081700*      DE CADA DIA (TKT-3359) PARA LA SECCION 6 DEL REPORTE.
081800     SET WKS-PAR-ES-NUEVO TO TRUE
081900*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
082000     SET IDX-FECHA TO 1
082100*----> RECORRE LA TABLA DE FECHAS YA CONOCIDAS.
082200     PERFORM 271-BUSCA-UNA-FECHA VARYING WKS-IDX-1 FROM 1 BY 1
082300             UNTIL WKS-IDX-1 > WKS-CANT-FECHAS
082400     IF WKS-PAR-ES-NUEVO
082500*----> SUMA AL ACUMULADOR CORRESPONDIENTE.
082600        ADD 1 TO WKS-CANT-FECHAS
082700*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
082800        SET IDX-FECHA TO WKS-CANT-FECHAS
082900        MOVE TXN-FECHA TO FEC-FECHA(IDX-FECHA)
083000*----> MUEVE ZERO A FEC-VENTAS(IDX-FECHA).
083100        MOVE ZERO      TO FEC-VENTAS(IDX-FECHA)
083200                           FEC-TRANSACC(IDX-FECHA)
083300                           FEC-CLIENTES-UNICOS(IDX-FECHA)
083400     END-IF
083500*----> SUMA AL ACUMULADOR CORRESPONDIENTE.
083600     ADD WKS-RENGLON-VENTA TO FEC-VENTAS(IDX-FECHA)
083700*----> SUMA AL ACUMULADOR CORRESPONDIENTE.
083800     ADD 1 TO FEC-TRANSACC(IDX-FECHA)
083900*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
084000     PERFORM 275-VERIFICA-PAR-FECHA-CLIENTE
084100     IF WKS-PAR-ES-NUEVO
084200*----> SUMA AL ACUMULADOR CORRESPONDIENTE.
084300        ADD 1 TO FEC-CLIENTES-UNICOS(IDX-FECHA)
084400*----> SUMA AL ACUMULADOR CORRESPONDIENTE.
084500        ADD 1 TO WKS-CANT-PARES
084600*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
084700        SET IDX-PAR TO WKS-CANT-PARES
084800*----> CARGA TXN-FECHA EN PARFC-FECHA(IDX-PAR).
084900        MOVE TXN-FECHA       TO PARFC-FECHA(IDX-PAR)
085000*----> COPIA TXN-COD-CLIENTE HACIA PARFC-CLIENTE(IDX-PAR).
085100        MOVE TXN-COD-CLIENTE TO PARFC-CLIENTE(IDX-PAR)
085200     END-IF.
085300 270-ACUMULA-FECHA-E. EXIT.
085400
085500*----> REVISA UNA POSICION DE LA TABLA DE FECHAS
085600 271-BUSCA-UNA-FECHA SECTION.
085700*      BUSQUEDA LINEAL POR FECHA EN LA TABLA QUE SE VA CONSTRUYENDO.
085800     IF FEC-FECHA(WKS-IDX-1) = TXN-FECHA
085900*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
086000        SET WKS-PAR-YA-EXISTE TO TRUE
086100*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
086200        SET IDX-FECHA TO WKS-IDX-1
086300     END-IF.
086400 271-BUSCA-UNA-FECHA-E. EXIT.
086500
086600*----> REVISA SI EL PAR FECHA/CLIENTE YA HABIA SIDO CONTADO
086700 275-VERIFICA-PAR-FECHA-CLIENTE SECTION.
086800*      UN CLIENTE QUE COMPRA DOS VECES EL MISMO DIA SOLO CUENTA
086900*      UNA VEZ PARA EL TOTAL DE CLIENTES UNICOS DE ESE DIA.
087000     SET WKS-PAR-ES-NUEVO TO TRUE
087100*----> RECORRE LOS PARES FECHA/CLIENTE YA VISTOS EN EL DIA.
087200     PERFORM 277-COMPARA-UN-PAR VARYING WKS-IDX-1 FROM 1 BY 1
087300             UNTIL WKS-IDX-1 > WKS-CANT-PARES.
087400 275-VERIFICA-PAR-FECHA-CLIENTE-E. EXIT.
087500
087600*----> COMPARA UNA POSICION DE LA TABLA DE PARES FECHA/CLIENTE
087700 277-COMPARA-UN-PAR SECTION.
087800*      BUSQUEDA LINEAL EN LA TABLA DE PARES YA VISTOS.
087900     IF PARFC-FECHA(WKS-IDX-1)   = TXN-FECHA
088000        AND PARFC-CLIENTE(WKS-IDX-1) = TXN-COD-CLIENTE
088100*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
088200        SET WKS-PAR-YA-EXISTE TO TRUE
088300     END-IF.
088400 277-COMPARA-UN-PAR-E. EXIT.
088500
088600*----> ESCRIBE EL REGISTRO DEPURADO Y ENRIQUECIDO AL ARCHIVO
088700*      DE SALIDA, DELIMITADO POR BARRAS
088800 280-ESCRIBE-LIMPIO SECTION.
088900*      SE USA DELIMITED BY SIZE EN TODO EL STRING PARA NO TRUNCAR
089000*      NOMBRES DE PRODUCTO O CATEGORIA QUE TRAIGAN ESPACIOS.
089100     MOVE LIMPIO-PRECIO            TO WKS-PRECIO-EDITADO
089200     MOVE LIMPIO-API-CALIFICACION  TO WKS-CALIF-EDITADA
089300*----> MUEVE SPACES A WKS-LINEA-LIMPIO.
089400     MOVE SPACES TO WKS-LINEA-LIMPIO
089500*----> AGREGA OTRO TRAMO A LA CADENA DEL RENGLON.
089600     STRING LIMPIO-ID             DELIMITED BY SIZE
089700            "|"                   DELIMITED BY SIZE
089800            LIMPIO-FECHA          DELIMITED BY SIZE
089900            "|"                   DELIMITED BY SIZE
090000            LIMPIO-COD-PRODUCTO   DELIMITED BY SIZE
090100            "|"                   DELIMITED BY SIZE
090200            LIMPIO-NOM-PRODUCTO   DELIMITED BY SIZE
090300            "|"                   DELIMITED BY SIZE
090400            LIMPIO-CANTIDAD       DELIMITED BY SIZE
090500            "|"                   DELIMITED BY SIZE
090600            WKS-PRECIO-EDITADO    DELIMITED BY SIZE
090700            "|"                   DELIMITED BY SIZE
090800            LIMPIO-COD-CLIENTE    DELIMITED BY SIZE
090900            "|"                   DELIMITED BY SIZE
091000            LIMPIO-REGION         DELIMITED BY SIZE
091100            "|"                   DELIMITED BY SIZE
091200            LIMPIO-API-CATEGORIA  DELIMITED BY SIZE
091300            "|"                   DELIMITED BY SIZE
091400            LIMPIO-API-MARCA      DELIMITED BY SIZE
091500            "|"                   DELIMITED BY SIZE
091600            WKS-CALIF-EDITADA     DELIMITED BY SIZE
091700            "|"                   DELIMITED BY SIZE
091800            LIMPIO-API-COINCIDE   DELIMITED BY SIZE
091900            INTO WKS-LINEA-LIMPIO
092000     END-STRING
092100*----> ENVIA EL RENGLON AL ARCHIVO DE REPORTE.
092200     WRITE WKS-LINEA-LIMPIO.
092300 280-ESCRIBE-LIMPIO-E. EXIT.
092400
092500*----> ORQUESTA LOS CALCULOS FINALES: PORCENTAJES, ORDENES DE
092600*      LAS TABLAS, DIA PICO Y PROMEDIOS GENERALES. EL RANGO
092700*      610..670 SE RECORRE CON UN SOLO PERFORM THRU, DEJANDO
092800*      LOS PARRAFOS DE APOYO DE LOS SORTS FUERA DEL RANGO
092900*      (SE INVOCAN POR NOMBRE DESDE SUS PARRAFOS DUENOS).
093000 600-CALCULOS-FINALES SECTION.
093100*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
093200     PERFORM 610-CALCULA-PORCENTAJE-REGION
093300             THRU 670-CALCULA-PROMEDIO-GENERAL-E.
093400 600-CALCULOS-FINALES-E. EXIT.
093500
093600*----> CALCULA EL PORCENTAJE DE CADA REGION SOBRE EL TOTAL
093700 610-CALCULA-PORCENTAJE-REGION SECTION.
093800*      SI NO HUBO NINGUNA VENTA VALIDA, TODOS LOS PORCENTAJES
093900*      QUEDAN EN CERO PARA EVITAR DIVISION ENTRE CERO.
094000     PERFORM 612-CALCULA-PCT-UNA-REGION VARYING WKS-IDX-1
094100             FROM 1 BY 1 UNTIL WKS-IDX-1 > WKS-CANT-REGIONES.
094200 610-CALCULA-PORCENTAJE-REGION-E. EXIT.
094300
094400*----> CALCULA EL PROMEDIO POR ORDEN DE CADA CLIENTE (GASTADO
094500*      ENTRE NUMERO DE ORDENES), TKT-3387.
094600 615-CALCULA-PROMEDIO-CLIENTE SECTION.                            TKT-3387
094700*      SI EL CLIENTE NO TRAE ORDENES VALIDAS SU PROMEDIO QUEDA
094800*      EN CERO EN VEZ DE TRONAR POR DIVISION ENTRE CERO.
094900     PERFORM 616-CALCULA-UN-PROM-CLIENTE VARYING WKS-IDX-1
095000             FROM 1 BY 1 UNTIL WKS-IDX-1 > WKS-CANT-CLIENTES.
095100 615-CALCULA-PROMEDIO-CLIENTE-E. EXIT.
095200
095300*----> CALCULA EL PROMEDIO POR ORDEN DE UN SOLO CLIENTE
095400 616-CALCULA-UN-PROM-CLIENTE SECTION.                             TKT-3387
095500*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
095600     SET IDX-CLIENTE TO WKS-IDX-1
095700*----> EVITA DIVISION ENTRE CERO CUANDO EL CLIENTE NO TIENE
095800*      ORDENES ACUMULADAS.
095900     IF CLI-ORDENES(IDX-CLIENTE) = 0
096000*----> ASIGNA ZERO A CLI-PROMEDIO(IDX-CLIENTE) PARA EL
096100*      SIGUIENTE PASO.
096200        MOVE ZERO TO CLI-PROMEDIO(IDX-CLIENTE)
096300     ELSE
096400*----> PROMEDIO DEL CLIENTE = TOTAL GASTADO ENTRE NUMERO DE
096500*      ORDENES DEL CLIENTE.
096600        COMPUTE CLI-PROMEDIO(IDX-CLIENTE) ROUNDED =
096700                CLI-GASTADO(IDX-CLIENTE) / CLI-ORDENES(IDX-CLIENTE)
096800     END-IF.
096900 616-CALCULA-UN-PROM-CLIENTE-E. EXIT.
097000
097100*----> ORDENA LOS INDICES DE REGION POR VENTAS DESCENDENTE
097200*      (INSERCION ESTABLE - CONSERVA EL ORDEN DE PRIMER ENCUENTRO
097300*      EN CASO DE EMPATE)
097400 620-ORDENA-REGIONES-DESC SECTION.
097500*----> PRIMERA PASADA: COLOCA EL ORDEN SIN ORDENAR TODAVIA.
097600     PERFORM 621-INICIALIZA-ORDEN-REGION VARYING WKS-IDX-1
097700             FROM 1 BY 1 UNTIL WKS-IDX-1 > WKS-CANT-REGIONES
097800*----> SEGUNDA PASADA: INSERCION ESTABLE DESCENDENTE.
097900     PERFORM 622-INSERTA-UNA-REGION VARYING WKS-IDX-1
098000             FROM 2 BY 1 UNTIL WKS-IDX-1 > WKS-CANT-REGIONES.
098100 620-ORDENA-REGIONES-DESC-E. EXIT.
098200
098300*----> ORDENA LOS INDICES DE PRODUCTO POR CANTIDAD DESCENDENTE
098400*      (TOP 5 PRODUCTOS)
098500 630-ORDENA-PRODUCTOS-DESC SECTION.
098600*----> PRIMERA PASADA: COLOCA EL ORDEN SIN ORDENAR TODAVIA.
098700     PERFORM 631-INICIALIZA-ORDEN-PROD-DESC VARYING WKS-IDX-1
098800             FROM 1 BY 1 UNTIL WKS-IDX-1 > WKS-CANT-PRODUCTOS
098900*----> SEGUNDA PASADA: INSERCION ESTABLE DESCENDENTE.
099000     PERFORM 632-INSERTA-UN-PROD-DESC VARYING WKS-IDX-1
099100             FROM 2 BY 1 UNTIL WKS-IDX-1 > WKS-CANT-PRODUCTOS.
099200 630-ORDENA-PRODUCTOS-DESC-E. EXIT.
099300
099400*----> ORDENA LOS INDICES DE PRODUCTO POR CANTIDAD ASCENDENTE
099500*      (PARA LOCALIZAR LOS PRODUCTOS DE BAJO DESEMPENO)
099600 635-ORDENA-PRODUCTOS-ASC SECTION.
099700*      DE PASO CUENTA CUANTOS PRODUCTOS VENDIERON MENOS DE 10
099800*      UNIDADES, QUE ES LA DEFINICION DE BAJO DESEMPENO PARA LA
099900*      SECCION 7 DEL REPORTE.
100000     PERFORM 636-INICIALIZA-ORDEN-PROD-ASC VARYING WKS-IDX-1
100100             FROM 1 BY 1 UNTIL WKS-IDX-1 > WKS-CANT-PRODUCTOS
100200*----> INSERCION ESTABLE ASCENDENTE.
100300     PERFORM 637-INSERTA-UN-PROD-ASC VARYING WKS-IDX-1
100400             FROM 2 BY 1 UNTIL WKS-IDX-1 > WKS-CANT-PRODUCTOS
100500*----> CARGA ZERO EN WKS-CANT-BAJO-DESEMP.
100600     MOVE ZERO TO WKS-CANT-BAJO-DESEMP
100700*----> TERCERA PASADA: CUENTA LOS DE BAJO DESEMPENO YA ORDENADOS.
100800     PERFORM 639-CUENTA-UN-BAJO-DESEMP VARYING WKS-IDX-1
100900             FROM 1 BY 1 UNTIL WKS-IDX-1 > WKS-CANT-PRODUCTOS.
101000 635-ORDENA-PRODUCTOS-ASC-E. EXIT.
101100
101200*----> ORDENA LOS INDICES DE CLIENTE POR TOTAL GASTADO
101300*      DESCENDENTE (TOP 5 CLIENTES)
101400 640-ORDENA-CLIENTES-DESC SECTION.
101500*----> PRIMERA PASADA: COLOCA EL ORDEN SIN ORDENAR TODAVIA.
101600     PERFORM 641-INICIALIZA-ORDEN-CLIENTE VARYING WKS-IDX-1
101700             FROM 1 BY 1 UNTIL WKS-IDX-1 > WKS-CANT-CLIENTES
101800*----> SEGUNDA PASADA: INSERCION ESTABLE DESCENDENTE.
101900     PERFORM 642-INSERTA-UN-CLIENTE VARYING WKS-IDX-1
102000             FROM 2 BY 1 UNTIL WKS-IDX-1 > WKS-CANT-CLIENTES.
102100 640-ORDENA-CLIENTES-DESC-E. EXIT.
102200
102300*----> ORDENA LOS INDICES DE FECHA EN ORDEN ASCENDENTE
102400 650-ORDENA-FECHAS-ASC SECTION.
102500*----> PRIMERA PASADA: COLOCA EL ORDEN SIN ORDENAR TODAVIA.
102600     PERFORM 651-INICIALIZA-ORDEN-FECHA VARYING WKS-IDX-1
102700             FROM 1 BY 1 UNTIL WKS-IDX-1 > WKS-CANT-FECHAS
102800*----> SEGUNDA PASADA: INSERCION ESTABLE ASCENDENTE.
102900     PERFORM 652-INSERTA-UNA-FECHA VARYING WKS-IDX-1
103000             FROM 2 BY 1 UNTIL WKS-IDX-1 > WKS-CANT-FECHAS.
103100 650-ORDENA-FECHAS-ASC-E. EXIT.
103200
103300*----> BUSCA EL DIA DE MAYOR VENTA, RECORRIENDO LAS FECHAS EN
103400*      ORDEN ASCENDENTE (SOLO UN VALOR ESTRICTAMENTE MAYOR
103500*      REEMPLAZA AL PICO ACTUAL)
103600 660-BUSCA-DIA-PICO SECTION.
103700*----> COPIA ZERO HACIA WKS-IDX-DIA-PICO.
103800     MOVE ZERO TO WKS-IDX-DIA-PICO
103900*----> RECORRE LAS FECHAS YA ORDENADAS ASCENDENTE.
104000     PERFORM 662-COMPARA-UN-DIA VARYING WKS-IDX-1 FROM 1 BY 1
104100             UNTIL WKS-IDX-1 > WKS-CANT-FECHAS.
104200 660-BUSCA-DIA-PICO-E. EXIT.
104300
104400*----> CALCULA EL PROMEDIO GENERAL DE VALOR POR ORDEN
104500 670-CALCULA-PROMEDIO-GENERAL SECTION.
104600*      SI NO HUBO VENTAS VALIDAS EL PROMEDIO QUEDA EN CERO EN VEZ
104700*      DE TRONAR POR DIVISION ENTRE CERO.
104800*----> EVITA DIVISION ENTRE CERO CUANDO NO HUBO VENTAS VALIDAS.
104900     IF WKS-CANT-VALIDOS = 0
105000*----> ASIGNA ZERO A WKS-PROMEDIO-GENERAL PARA EL SIGUIENTE PASO.
105100        MOVE ZERO TO WKS-PROMEDIO-GENERAL
105200     ELSE
105300*----> PROMEDIO GENERAL = TOTAL DE VENTAS ENTRE CANTIDAD DE
105400*      ORDENES VALIDAS.
105500        COMPUTE WKS-PROMEDIO-GENERAL ROUNDED =
105600                WKS-TOTAL-VENTAS / WKS-CANT-VALIDOS
105700     END-IF.
105800 670-CALCULA-PROMEDIO-GENERAL-E. EXIT.
105900
106000*----> CALCULA EL PORCENTAJE DE UNA SOLA REGION
106100 612-CALCULA-PCT-UNA-REGION SECTION.
106200*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
106300     SET IDX-REGION TO WKS-IDX-1
106400*----> EVITA DIVISION ENTRE CERO CUANDO EL TOTAL ES CERO.
106500     IF WKS-TOTAL-VENTAS = 0
106600*----> MUEVE ZERO A REG-PORCENTAJE(IDX-REGION).
106700        MOVE ZERO TO REG-PORCENTAJE(IDX-REGION)
106800     ELSE
106900*----> PORCENTAJE DE LA REGION = SUS VENTAS ENTRE EL TOTAL,
107000*      POR CIEN.
107100        COMPUTE REG-PORCENTAJE(IDX-REGION) ROUNDED =
107200                REG-VENTAS(IDX-REGION) / WKS-TOTAL-VENTAS
107300                * 100
107400     END-IF.
107500 612-CALCULA-PCT-UNA-REGION-E. EXIT.
107600
107700*----> COLOCA EL INDICE DE ORDEN INICIAL (SIN ORDENAR TODAVIA)
107800 621-INICIALIZA-ORDEN-REGION SECTION.
107900*----> SIEMBRA EL ARREGLO DE ORDEN CON LA SECUENCIA NATURAL (1,2,3...)
108000*      ANTES DE EMPEZAR LA INSERCION; SE REACOMODAN LOS INDICES, NUNCA
108100*      LOS RENGLONES DE LA TABLA DE REGIONES.
108200     MOVE WKS-IDX-1 TO WKS-ORDEN-REGION(WKS-IDX-1).
108300 621-INICIALIZA-ORDEN-REGION-E. EXIT.
108400
108500*----> INSERTA UNA REGION EN SU POSICION DENTRO DEL ORDEN YA
108600*      ARMADO (INSERCION ESTABLE)
108700 622-INSERTA-UNA-REGION SECTION.
108800*----> INSERCION DIRECTA CLASICA: SE SACA EL INDICE RECIEN LLEGADO Y SE
108900*      RECORRE HACIA ATRAS DESPLAZANDO MIENTRAS EL VECINO TENGA MENOS
109000*      VENTAS, IGUAL QUE 632/637/642/652 PARA LAS DEMAS TABLAS.
109100     MOVE WKS-ORDEN-REGION(WKS-IDX-1) TO WKS-VALOR-TEMP
109200*----> CARGA WKS-IDX-1 EN WKS-IDX-INSERTA.
109300     MOVE WKS-IDX-1 TO WKS-IDX-INSERTA
109400*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
109500     PERFORM 623-DESPLAZA-REGION
109600             UNTIL WKS-IDX-INSERTA < 2
109700             OR REG-VENTAS(WKS-ORDEN-REGION(WKS-IDX-INSERTA - 1))
109800                >= REG-VENTAS(WKS-VALOR-TEMP)
109900     MOVE WKS-VALOR-TEMP TO WKS-ORDEN-REGION(WKS-IDX-INSERTA).
110000 622-INSERTA-UNA-REGION-E. EXIT.
110100
110200*----> RECORRE UNA POSICION EL HUECO DE INSERCION DE REGIONES
110300 623-DESPLAZA-REGION SECTION.
110400*----> DESPLAZA UN LUGAR HACIA ADELANTE PARA ABRIR EL HUECO DONDE VA A
110500*      QUEDAR EL INDICE QUE SE ESTA INSERTANDO.
110600     MOVE WKS-ORDEN-REGION(WKS-IDX-INSERTA - 1)
110700          TO WKS-ORDEN-REGION(WKS-IDX-INSERTA)
110800*----> RESTA DEL CONTADOR DE CONTROL.
110900     SUBTRACT 1 FROM WKS-IDX-INSERTA.
111000 623-DESPLAZA-REGION-E. EXIT.
111100
111200*----> COLOCA EL INDICE DE ORDEN INICIAL (SIN ORDENAR TODAVIA)
111300 631-INICIALIZA-ORDEN-PROD-DESC SECTION.
111400*----> MISMO PATRON DE SIEMBRA QUE 621, AHORA PARA EL ORDEN DESCENDENTE
111500*      DE PRODUCTOS (TOP-5 DE LA SECCION 740).
111600     MOVE WKS-IDX-1 TO WKS-ORDEN-PROD-DESC(WKS-IDX-1).
111700 631-INICIALIZA-ORDEN-PROD-DESC-E. EXIT.
111800
111900*----> INSERTA UN PRODUCTO EN SU POSICION DENTRO DEL ORDEN YA
112000*      ARMADO (INSERCION ESTABLE, CANTIDAD DESCENDENTE)
112100 632-INSERTA-UN-PROD-DESC SECTION.
112200*----> ORDENA POR CANTIDAD VENDIDA DESCENDENTE; EN EMPATE CONSERVA EL
112300*      ORDEN DE PRIMERA APARICION (SORT ESTABLE, BUSCANDO >= NO >).
112400     MOVE WKS-ORDEN-PROD-DESC(WKS-IDX-1) TO WKS-VALOR-TEMP
112500*----> ASIGNA WKS-IDX-1 A WKS-IDX-INSERTA PARA EL SIGUIENTE PASO.
112600     MOVE WKS-IDX-1 TO WKS-IDX-INSERTA
112700*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
112800     PERFORM 633-DESPLAZA-PROD-DESC
112900             UNTIL WKS-IDX-INSERTA < 2
113000             OR PRO-CANTIDAD(WKS-ORDEN-PROD-DESC
113100                            (WKS-IDX-INSERTA - 1))
113200                >= PRO-CANTIDAD(WKS-VALOR-TEMP)
113300     MOVE WKS-VALOR-TEMP
113400          TO WKS-ORDEN-PROD-DESC(WKS-IDX-INSERTA).
113500 632-INSERTA-UN-PROD-DESC-E. EXIT.
113600
113700*----> RECORRE UNA POSICION EL HUECO DE INSERCION DE PRODUCTOS
113800 633-DESPLAZA-PROD-DESC SECTION.
113900*----> DESPLAZA EL INDICE UN LUGAR PARA HACER ESPACIO AL QUE SE INSERTA.
114000     MOVE WKS-ORDEN-PROD-DESC(WKS-IDX-INSERTA - 1)
114100          TO WKS-ORDEN-PROD-DESC(WKS-IDX-INSERTA)
114200*----> RESTA DEL CONTADOR DE CONTROL.
114300     SUBTRACT 1 FROM WKS-IDX-INSERTA.
114400 633-DESPLAZA-PROD-DESC-E. EXIT.
114500
114600*----> COLOCA EL INDICE DE ORDEN INICIAL (SIN ORDENAR TODAVIA)
114700 636-INICIALIZA-ORDEN-PROD-ASC SECTION.
114800*----> SIEMBRA EL SEGUNDO ORDEN DE PRODUCTOS, ESTA VEZ ASCENDENTE, PARA
114900*      LA SECCION 770 DE BAJO DESEMPENO.
115000     MOVE WKS-IDX-1 TO WKS-ORDEN-PROD-ASC(WKS-IDX-1).
115100 636-INICIALIZA-ORDEN-PROD-ASC-E. EXIT.
115200
115300*----> INSERTA UN PRODUCTO EN SU POSICION DENTRO DEL ORDEN YA
115400*      ARMADO (INSERCION ESTABLE, CANTIDAD ASCENDENTE)
115500 637-INSERTA-UN-PROD-ASC SECTION.
115600*----> IGUAL QUE 632 PERO CON <= EN LUGAR DE >=, PARA DEJAR LOS
115700*      PRODUCTOS DE MENOR CANTIDAD AL PRINCIPIO DEL ARREGLO.
115800     MOVE WKS-ORDEN-PROD-ASC(WKS-IDX-1) TO WKS-VALOR-TEMP
115900*----> MUEVE WKS-IDX-1 A WKS-IDX-INSERTA.
116000     MOVE WKS-IDX-1 TO WKS-IDX-INSERTA
116100*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
116200     PERFORM 638-DESPLAZA-PROD-ASC
116300             UNTIL WKS-IDX-INSERTA < 2
116400             OR PRO-CANTIDAD(WKS-ORDEN-PROD-ASC
116500                            (WKS-IDX-INSERTA - 1))
116600                <= PRO-CANTIDAD(WKS-VALOR-TEMP)
116700     MOVE WKS-VALOR-TEMP
116800          TO WKS-ORDEN-PROD-ASC(WKS-IDX-INSERTA).
116900 637-INSERTA-UN-PROD-ASC-E. EXIT.
117000
117100*----> RECORRE UNA POSICION EL HUECO DE INSERCION DE PRODUCTOS
117200 638-DESPLAZA-PROD-ASC SECTION.
117300*----> DESPLAZA EL INDICE UN LUGAR PARA ABRIR EL ESPACIO DE INSERCION.
117400     MOVE WKS-ORDEN-PROD-ASC(WKS-IDX-INSERTA - 1)
117500          TO WKS-ORDEN-PROD-ASC(WKS-IDX-INSERTA)
117600*----> RESTA DEL CONTADOR DE CONTROL.
117700     SUBTRACT 1 FROM WKS-IDX-INSERTA.
117800 638-DESPLAZA-PROD-ASC-E. EXIT.
117900
118000*----> CUENTA UN PRODUCTO DE BAJO DESEMPENO (CANTIDAD < 10)
118100 639-CUENTA-UN-BAJO-DESEMP SECTION.
118200*----> BAJO DESEMPENO = MENOS DE 10 UNIDADES VENDIDAS EN TOTAL.
118300*----> REGLA DE NEGOCIO: SE CONSIDERA BAJO DESEMPENO TODO PRODUCTO CON
118400*      MENOS DE 10 UNIDADES VENDIDAS EN TODO EL PERIODO.
118500     IF PRO-CANTIDAD(WKS-ORDEN-PROD-ASC(WKS-IDX-1)) < 10
118600*----> SUMA AL ACUMULADOR CORRESPONDIENTE.
118700        ADD 1 TO WKS-CANT-BAJO-DESEMP
118800     END-IF.
118900 639-CUENTA-UN-BAJO-DESEMP-E. EXIT.
119000
119100*----> COLOCA EL INDICE DE ORDEN INICIAL (SIN ORDENAR TODAVIA)
119200 641-INICIALIZA-ORDEN-CLIENTE SECTION.
119300*----> SIEMBRA EL ORDEN DE CLIENTES PARA EL TOP-5 POR GASTO (SECCION
119400*      750).
119500     MOVE WKS-IDX-1 TO WKS-ORDEN-CLIENTE(WKS-IDX-1).
119600 641-INICIALIZA-ORDEN-CLIENTE-E. EXIT.
119700
119800*----> INSERTA UN CLIENTE EN SU POSICION DENTRO DEL ORDEN YA
119900*      ARMADO (INSERCION ESTABLE, GASTADO DESCENDENTE)
120000 642-INSERTA-UN-CLIENTE SECTION.
120100*----> ORDENA POR TOTAL GASTADO DESCENDENTE, MISMA TECNICA DE INSERCION
120200*      DIRECTA QUE LAS DEMAS TABLAS.
120300     MOVE WKS-ORDEN-CLIENTE(WKS-IDX-1) TO WKS-VALOR-TEMP
120400*----> CARGA WKS-IDX-1 EN WKS-IDX-INSERTA.
120500     MOVE WKS-IDX-1 TO WKS-IDX-INSERTA
120600*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
120700     PERFORM 643-DESPLAZA-CLIENTE
120800             UNTIL WKS-IDX-INSERTA < 2
120900             OR CLI-GASTADO(WKS-ORDEN-CLIENTE
121000                           (WKS-IDX-INSERTA - 1))
121100                >= CLI-GASTADO(WKS-VALOR-TEMP)
121200     MOVE WKS-VALOR-TEMP
121300          TO WKS-ORDEN-CLIENTE(WKS-IDX-INSERTA).
121400 642-INSERTA-UN-CLIENTE-E. EXIT.
121500
121600*----> RECORRE UNA POSICION EL HUECO DE INSERCION DE CLIENTES
121700 643-DESPLAZA-CLIENTE SECTION.
121800*----> DESPLAZA EL INDICE PARA ABRIR EL HUECO DE INSERCION.
121900     MOVE WKS-ORDEN-CLIENTE(WKS-IDX-INSERTA - 1)
122000          TO WKS-ORDEN-CLIENTE(WKS-IDX-INSERTA)
122100*----> RESTA DEL CONTADOR DE CONTROL.
122200     SUBTRACT 1 FROM WKS-IDX-INSERTA.
122300 643-DESPLAZA-CLIENTE-E. EXIT.
122400
122500*----> COLOCA EL INDICE DE ORDEN INICIAL (SIN ORDENAR TODAVIA)
122600 651-INICIALIZA-ORDEN-FECHA SECTION.
122700*----> SIEMBRA EL ORDEN DE FECHAS, QUE SE USA TANTO PARA LA TENDENCIA
122800*      DIARIA (760) COMO PARA LOCALIZAR EL DIA PICO (660).
122900     MOVE WKS-IDX-1 TO WKS-ORDEN-FECHA(WKS-IDX-1).
123000 651-INICIALIZA-ORDEN-FECHA-E. EXIT.
123100
123200*----> INSERTA UNA FECHA EN SU POSICION DENTRO DEL ORDEN YA
123300*      ARMADO (INSERCION ESTABLE, FECHA ASCENDENTE)
123400 652-INSERTA-UNA-FECHA SECTION.
123500*----> ORDENA LAS FECHAS ASCENDENTE (CRONOLOGICO), NO POR VENTAS, PARA
123600*      QUE LA TENDENCIA DIARIA SALGA EN ORDEN DE CALENDARIO.
123700     MOVE WKS-ORDEN-FECHA(WKS-IDX-1) TO WKS-VALOR-TEMP
123800*----> COPIA WKS-IDX-1 HACIA WKS-IDX-INSERTA.
123900     MOVE WKS-IDX-1 TO WKS-IDX-INSERTA
124000*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
124100     PERFORM 653-DESPLAZA-FECHA
124200             UNTIL WKS-IDX-INSERTA < 2
124300             OR FEC-FECHA(WKS-ORDEN-FECHA(WKS-IDX-INSERTA - 1))
124400                <= FEC-FECHA(WKS-VALOR-TEMP)
124500     MOVE WKS-VALOR-TEMP TO WKS-ORDEN-FECHA(WKS-IDX-INSERTA).
124600 652-INSERTA-UNA-FECHA-E. EXIT.
124700
124800*----> RECORRE UNA POSICION EL HUECO DE INSERCION DE FECHAS
124900 653-DESPLAZA-FECHA SECTION.
125000*----> DESPLAZA EL INDICE UN LUGAR PARA ABRIR EL ESPACIO DE INSERCION.
125100     MOVE WKS-ORDEN-FECHA(WKS-IDX-INSERTA - 1)
125200          TO WKS-ORDEN-FECHA(WKS-IDX-INSERTA)
125300*----> RESTA DEL CONTADOR DE CONTROL.
125400     SUBTRACT 1 FROM WKS-IDX-INSERTA.
125500 653-DESPLAZA-FECHA-E. EXIT.
125600
125700*----> COMPARA UN DIA (EN ORDEN DE FECHA) CONTRA EL PICO ACTUAL
125800 662-COMPARA-UN-DIA SECTION.
125900*----> EL PRIMER DIA DE LA LISTA ORDENADA ARRANCA COMO PICO; LOS
126000*      DEMAS SOLO LO DESPLAZAN SI SON ESTRICTAMENTE MAYORES.
126100*----> REGLA DE NEGOCIO: EL DIA PICO ES LA FECHA CON MAYOR VENTA TOTAL;
126200*      EN EMPATE GANA LA PRIMERA FECHA EN ORDEN CRONOLOGICO (POR ESO SE
126300*      RECORRE LA TABLA YA ORDENADA ASCENDENTE Y SOLO SE REEMPLAZA CON
126400*      UN > ESTRICTO, NUNCA >=).
126500     IF WKS-IDX-DIA-PICO = 0
126600*----> MUEVE WKS-ORDEN-FECHA(WKS-IDX-1) A WKS-IDX-DIA-PICO.
126700        MOVE WKS-ORDEN-FECHA(WKS-IDX-1) TO WKS-IDX-DIA-PICO
126800     ELSE
126900        IF FEC-VENTAS(WKS-ORDEN-FECHA(WKS-IDX-1)) >
127000           FEC-VENTAS(WKS-IDX-DIA-PICO)
127100           MOVE WKS-ORDEN-FECHA(WKS-IDX-1)
127200                TO WKS-IDX-DIA-PICO
127300        END-IF
127400     END-IF.
127500 662-COMPARA-UN-DIA-E. EXIT.
127600
127700*----> ORQUESTA LA ESCRITURA DE LAS 8 SECCIONES DEL REPORTE.
127800*      EL RANGO 710..780 SE RECORRE CON UN SOLO PERFORM THRU,
127900*      DEJANDO LOS PARRAFOS DE APOYO DE CADA SECCION (LAS
128000*      LINEAS DE DETALLE) FUERA DEL RANGO.
128100 700-ESCRIBE-REPORTE SECTION.
128200*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
128300     PERFORM 710-SECCION-ENCABEZADO
128400             THRU 780-SECCION-ENRIQUECIMIENTO-E.
128500 700-ESCRIBE-REPORTE-E. EXIT.
128600
128700*----> SECCION 1 - ENCABEZADO, MAS EL RESUMEN DE INVALIDOS
128800 710-SECCION-ENCABEZADO SECTION.                                  TKT-3379
128900*----> LINEA DE SEPARACION HECHA CON SIGNOS '=', HEREDADA DEL PATRON DE
129000*      REPORTE CLASICO DE ESTE DEPARTAMENTO.
129100     WRITE WKS-LINEA-REPORTE FROM WKS-REGLA-MAYOR
129200*----> LIMPIA EL RENGLON DE TRABAJO ANTES DE ARMAR EL TITULO.
129300     MOVE SPACES TO WKS-LINEA-REPORTE
129400*----> DELIMITED BY SIZE EN TODAS LAS STRING DE ESTE PROGRAMA: EL
129500*      TITULO Y LOS DEMAS CAMPOS PUEDEN TRAER ESPACIOS INTERNOS Y NO SE
129600*      QUIERE QUE SE TRUNQUEN EN EL PRIMER BLANCO.
129700     STRING WKS-TITULO-REPORTE DELIMITED BY SIZE
129800            INTO WKS-LINEA-REPORTE
129900     END-STRING
130000*----> DESCARGA EL RENGLON DE TRABAJO AL REPORTE.
130100     WRITE WKS-LINEA-REPORTE
130200*----> EDITA EL CONTADOR A UN CAMPO DE DESPLIEGUE ANTES DE CONCATENARLO
130300*      EN EL RENGLON DE REPORTE.
130400     MOVE WKS-CANT-TOTAL TO WKS-ED-CANT-1
130500*----> CARGA SPACES EN WKS-LINEA-REPORTE.
130600     MOVE SPACES TO WKS-LINEA-REPORTE
130700*----> SUMA UN TRAMO MAS AL STRING EN CONSTRUCCION.
130800     STRING "Records Processed: " DELIMITED BY SIZE
130900            WKS-ED-CANT-1          DELIMITED BY SIZE
131000            INTO WKS-LINEA-REPORTE
131100     END-STRING
131200*----> IMPRIME EL RENGLON YA ARMADO.
131300     WRITE WKS-LINEA-REPORTE
131400*----> ENVIA EL RENGLON AL ARCHIVO DE REPORTE.
131500     WRITE WKS-LINEA-REPORTE FROM WKS-REGLA-MAYOR
131600*----> COPIA SPACES HACIA WKS-LINEA-REPORTE.
131700     MOVE SPACES TO WKS-LINEA-REPORTE
131800*----> DESCARGA EL RENGLON DE TRABAJO AL REPORTE.
131900     WRITE WKS-LINEA-REPORTE
132000*----> EDITA WKS-CANT-TOTAL PARA EL RENGLON DE REPORTE.
132100     MOVE WKS-CANT-TOTAL TO WKS-ED-CANT-1
132200*----> ASIGNA SPACES A WKS-LINEA-REPORTE PARA EL SIGUIENTE PASO.
132300     MOVE SPACES TO WKS-LINEA-REPORTE
132400*----> CONCATENA EL SIGUIENTE LITERAL O CAMPO EN EL RENGLON.
132500     STRING "Total Records: " DELIMITED BY SIZE
132600            WKS-ED-CANT-1      DELIMITED BY SIZE
132700            INTO WKS-LINEA-REPORTE
132800     END-STRING
132900*----> IMPRIME EL RENGLON YA ARMADO.
133000     WRITE WKS-LINEA-REPORTE
133100*----> EDITA WKS-CANT-VALIDOS PARA EL RENGLON DE REPORTE.
133200     MOVE WKS-CANT-VALIDOS TO WKS-ED-CANT-1
133300*----> MUEVE SPACES A WKS-LINEA-REPORTE.
133400     MOVE SPACES TO WKS-LINEA-REPORTE
133500*----> AGREGA OTRO TRAMO A LA CADENA DEL RENGLON.
133600     STRING "Valid Records: " DELIMITED BY SIZE
133700            WKS-ED-CANT-1      DELIMITED BY SIZE
133800            INTO WKS-LINEA-REPORTE
133900     END-STRING
134000*----> ENVIA EL RENGLON AL ARCHIVO DE REPORTE.
134100     WRITE WKS-LINEA-REPORTE
134200*----> EDITA WKS-CANT-INVALIDOS PARA EL RENGLON DE REPORTE.
134300     MOVE WKS-CANT-INVALIDOS TO WKS-ED-CANT-1
134400*----> CARGA SPACES EN WKS-LINEA-REPORTE.
134500     MOVE SPACES TO WKS-LINEA-REPORTE
134600*----> SUMA UN TRAMO MAS AL STRING EN CONSTRUCCION.
134700     STRING "Invalid Records: " DELIMITED BY SIZE
134800            WKS-ED-CANT-1        DELIMITED BY SIZE
134900            INTO WKS-LINEA-REPORTE
135000     END-STRING
135100*----> DESCARGA EL RENGLON DE TRABAJO AL REPORTE.
135200     WRITE WKS-LINEA-REPORTE
135300*----> SI NO HUBO INVALIDOS ESTE BLOQUE DEL ENCABEZADO NO SE
135400*      IMPRIME.
135500     IF WKS-CANT-INVAL-GRD > 0
135600*----> COPIA SPACES HACIA WKS-LINEA-REPORTE.
135700        MOVE SPACES TO WKS-LINEA-REPORTE
135800*----> IMPRIME EL RENGLON YA ARMADO.
135900        WRITE WKS-LINEA-REPORTE
136000*----> IMPRIME SOLO LOS INVALIDOS REALMENTE GUARDADOS (MAX 10).
136100        PERFORM 712-LISTA-UN-INVALIDO VARYING WKS-IDX-1
136200                FROM 1 BY 1 UNTIL WKS-IDX-1 > WKS-CANT-INVAL-GRD
136300*----> SI QUEDARON MAS DE 10 INVALIDOS SIN LISTAR, SE AVISA EL
136400*      RESTO CON UN SOLO RENGLON.
136500        IF WKS-CANT-INVAL-MAS > 0
136600*----> EDITA WKS-CANT-INVAL-MAS PARA EL RENGLON DE REPORTE.
136700           MOVE WKS-CANT-INVAL-MAS TO WKS-ED-CANT-1
136800*----> ASIGNA SPACES A WKS-LINEA-REPORTE PARA EL SIGUIENTE PASO.
136900           MOVE SPACES TO WKS-LINEA-REPORTE
137000*----> CONCATENA EL SIGUIENTE LITERAL O CAMPO EN EL RENGLON.
137100           STRING "... and "    DELIMITED BY SIZE
137200                  WKS-ED-CANT-1 DELIMITED BY SIZE
137300                  " more invalid records" DELIMITED BY SIZE
137400                  INTO WKS-LINEA-REPORTE
137500           END-STRING
137600*----> ENVIA EL RENGLON AL ARCHIVO DE REPORTE.
137700           WRITE WKS-LINEA-REPORTE
137800        END-IF
137900     END-IF.
138000 710-SECCION-ENCABEZADO-E. EXIT.
138100
138200*----> SECCION 2 - RESUMEN GENERAL
138300 720-SECCION-RESUMEN SECTION.
138400*----> MUEVE SPACES A WKS-LINEA-REPORTE.
138500     MOVE SPACES TO WKS-LINEA-REPORTE
138600*----> DESCARGA EL RENGLON DE TRABAJO AL REPORTE.
138700     WRITE WKS-LINEA-REPORTE
138800*----> CARGA SPACES EN WKS-LINEA-REPORTE.
138900     MOVE SPACES TO WKS-LINEA-REPORTE
139000*----> ARMA Y ESCRIBE EL TITULO DE LA SECCION 2.
139100     STRING "OVERALL SUMMARY" DELIMITED BY SIZE
139200            INTO WKS-LINEA-REPORTE
139300     END-STRING
139400*----> IMPRIME EL RENGLON YA ARMADO.
139500     WRITE WKS-LINEA-REPORTE
139600*----> ENVIA EL RENGLON AL ARCHIVO DE REPORTE.
139700     WRITE WKS-LINEA-REPORTE FROM WKS-REGLA-MENOR
139800*----> EDITA EL TOTAL GENERAL DE VENTAS PARA EL RENGLON 'TOTAL REVENUE'.
139900     MOVE WKS-TOTAL-VENTAS TO WKS-ED-MONTO-1
140000*----> COPIA SPACES HACIA WKS-LINEA-REPORTE.
140100     MOVE SPACES TO WKS-LINEA-REPORTE
140200*----> AGREGA OTRO TRAMO A LA CADENA DEL RENGLON.
140300     STRING "Total Revenue: " DELIMITED BY SIZE
140400            WKS-ED-MONTO-1     DELIMITED BY SIZE
140500            INTO WKS-LINEA-REPORTE
140600     END-STRING
140700*----> DESCARGA EL RENGLON DE TRABAJO AL REPORTE.
140800     WRITE WKS-LINEA-REPORTE
140900*----> EDITA LA CANTIDAD DE TRANSACCIONES VALIDAS PARA EL RESUMEN.
141000     MOVE WKS-CANT-VALIDOS TO WKS-ED-CANT-1
141100*----> ASIGNA SPACES A WKS-LINEA-REPORTE PARA EL SIGUIENTE PASO.
141200     MOVE SPACES TO WKS-LINEA-REPORTE
141300*----> SUMA UN TRAMO MAS AL STRING EN CONSTRUCCION.
141400     STRING "Total Transactions: " DELIMITED BY SIZE
141500            WKS-ED-CANT-1           DELIMITED BY SIZE
141600            INTO WKS-LINEA-REPORTE
141700     END-STRING
141800*----> IMPRIME EL RENGLON YA ARMADO.
141900     WRITE WKS-LINEA-REPORTE
142000*----> EDITA EL PROMEDIO GENERAL CALCULADO EN 670-CALCULA-PROMEDIO.
142100     MOVE WKS-PROMEDIO-GENERAL TO WKS-ED-MONTO-1
142200*----> MUEVE SPACES A WKS-LINEA-REPORTE.
142300     MOVE SPACES TO WKS-LINEA-REPORTE
142400*----> CONCATENA EL SIGUIENTE LITERAL O CAMPO EN EL RENGLON.
142500     STRING "Average Order Value: " DELIMITED BY SIZE
142600            WKS-ED-MONTO-1           DELIMITED BY SIZE
142700            INTO WKS-LINEA-REPORTE
142800     END-STRING
142900*----> ENVIA EL RENGLON AL ARCHIVO DE REPORTE.
143000     WRITE WKS-LINEA-REPORTE
143100*----> CARGA SPACES EN WKS-LINEA-REPORTE.
143200     MOVE SPACES TO WKS-LINEA-REPORTE
143300*----> SIN FECHAS ACUMULADAS NO HAY TENDENCIA QUE IMPRIMIR.
143400     IF WKS-CANT-FECHAS = 0
143500*----> AGREGA OTRO TRAMO A LA CADENA DEL RENGLON.
143600        STRING "Date Range: NONE" DELIMITED BY SIZE
143700               INTO WKS-LINEA-REPORTE
143800        END-STRING
143900     ELSE
144000*----> SUMA UN TRAMO MAS AL STRING EN CONSTRUCCION.
144100        STRING "Date Range: "                    DELIMITED
144200               BY SIZE
144300               FEC-FECHA(WKS-ORDEN-FECHA(1))      DELIMITED
144400               BY SIZE
144500               " to "                             DELIMITED
144600               BY SIZE
144700               FEC-FECHA(WKS-ORDEN-FECHA(WKS-CANT-FECHAS))
144800                                                   DELIMITED
144900               BY SIZE
145000               INTO WKS-LINEA-REPORTE
145100        END-STRING
145200     END-IF
145300*----> DESCARGA EL RENGLON DE TRABAJO AL REPORTE.
145400     WRITE WKS-LINEA-REPORTE.
145500 720-SECCION-RESUMEN-E. EXIT.
145600
145700*----> SECCION 3 - DESEMPENO POR REGION, ORDENADO POR VENTAS
145800*      DESCENDENTE
145900 730-SECCION-REGIONES SECTION.
146000*----> COPIA SPACES HACIA WKS-LINEA-REPORTE.
146100     MOVE SPACES TO WKS-LINEA-REPORTE
146200*----> IMPRIME EL RENGLON YA ARMADO.
146300     WRITE WKS-LINEA-REPORTE
146400*----> ASIGNA SPACES A WKS-LINEA-REPORTE PARA EL SIGUIENTE PASO.
146500     MOVE SPACES TO WKS-LINEA-REPORTE
146600*----> ARMA Y ESCRIBE EL TITULO DE LA SECCION 3.
146700     STRING "REGION-WISE PERFORMANCE" DELIMITED BY SIZE
146800            INTO WKS-LINEA-REPORTE
146900     END-STRING
147000*----> ENVIA EL RENGLON AL ARCHIVO DE REPORTE.
147100     WRITE WKS-LINEA-REPORTE
147200*----> DESCARGA EL RENGLON DE TRABAJO AL REPORTE.
147300     WRITE WKS-LINEA-REPORTE FROM WKS-REGLA-MENOR
147400*----> MUEVE SPACES A WKS-LINEA-REPORTE.
147500     MOVE SPACES TO WKS-LINEA-REPORTE
147600*----> ARMA EL ENCABEZADO DE COLUMNAS DE LA TABLA DE REGIONES.
147700     STRING "Region      Sales        % of Total  Transactions"
147800            DELIMITED BY SIZE
147900            INTO WKS-LINEA-REPORTE
148000     END-STRING
148100*----> IMPRIME EL RENGLON YA ARMADO.
148200     WRITE WKS-LINEA-REPORTE
148300*----> IMPRIME TODAS LAS REGIONES, YA ORDENADAS DESCENDENTE.
148400     PERFORM 732-ESCRIBE-UNA-REGION VARYING WKS-IDX-1
148500             FROM 1 BY 1 UNTIL WKS-IDX-1 > WKS-CANT-REGIONES.
148600 730-SECCION-REGIONES-E. EXIT.
148700
148800*----> SECCION 4 - TOP 5 PRODUCTOS POR CANTIDAD VENDIDA
148900 740-SECCION-TOP-PRODUCTOS SECTION.
149000*      SOLO SE IMPRIMEN LOS PRIMEROS 5 RENGLONES DE LA TABLA YA
149100*      ORDENADA; SI HAY MENOS DE 5 PRODUCTOS SE IMPRIMEN LOS QUE
149200*      HAYA.
149300     MOVE SPACES TO WKS-LINEA-REPORTE
149400*----> ENVIA EL RENGLON AL ARCHIVO DE REPORTE.
149500     WRITE WKS-LINEA-REPORTE
149600*----> CARGA SPACES EN WKS-LINEA-REPORTE.
149700     MOVE SPACES TO WKS-LINEA-REPORTE
149800*----> ARMA Y ESCRIBE EL TITULO DE LA SECCION 4.
149900     STRING "TOP 5 PRODUCTS" DELIMITED BY SIZE
150000            INTO WKS-LINEA-REPORTE
150100     END-STRING
150200*----> DESCARGA EL RENGLON DE TRABAJO AL REPORTE.
150300     WRITE WKS-LINEA-REPORTE
150400*----> IMPRIME EL RENGLON YA ARMADO.
150500     WRITE WKS-LINEA-REPORTE FROM WKS-REGLA-MENOR
150600*----> COPIA SPACES HACIA WKS-LINEA-REPORTE.
150700     MOVE SPACES TO WKS-LINEA-REPORTE
150800*----> ARMA EL ENCABEZADO DE COLUMNAS DEL TOP 5 DE PRODUCTOS.
150900     STRING "Rank  Product Name          Qty Sold  Revenue"
151000            DELIMITED BY SIZE
151100            INTO WKS-LINEA-REPORTE
151200     END-STRING
151300*----> ENVIA EL RENGLON AL ARCHIVO DE REPORTE.
151400     WRITE WKS-LINEA-REPORTE
151500*----> SI HAY MENOS DE 5 PRODUCTOS SE IMPRIMEN LOS QUE HAYA.
151600     IF WKS-CANT-PRODUCTOS < 5
151700        MOVE WKS-CANT-PRODUCTOS TO WKS-TOPE-TOP5
151800     ELSE
151900*----> MUEVE 5 A WKS-TOPE-TOP5.
152000        MOVE 5 TO WKS-TOPE-TOP5
152100     END-IF
152200*----> IMPRIME SOLO EL TOP 5, O MENOS SI NO HAY 5.
152300     PERFORM 742-ESCRIBE-UN-PRODUCTO-TOP VARYING WKS-IDX-1
152400             FROM 1 BY 1 UNTIL WKS-IDX-1 > WKS-TOPE-TOP5.
152500 740-SECCION-TOP-PRODUCTOS-E. EXIT.
152600
152700*----> SECCION 5 - TOP 5 CLIENTES POR TOTAL GASTADO
152800 750-SECCION-TOP-CLIENTES SECTION.
152900*      MISMA LOGICA DEL TOP 5 DE PRODUCTOS, PERO SOBRE LA TABLA DE
153000*      CLIENTES ORDENADA POR TOTAL GASTADO.
153100     MOVE SPACES TO WKS-LINEA-REPORTE
153200*----> DESCARGA EL RENGLON DE TRABAJO AL REPORTE.
153300     WRITE WKS-LINEA-REPORTE
153400*----> CARGA SPACES EN WKS-LINEA-REPORTE.
153500     MOVE SPACES TO WKS-LINEA-REPORTE
153600*----> ARMA Y ESCRIBE EL TITULO DE LA SECCION 5.
153700     STRING "TOP 5 CUSTOMERS" DELIMITED BY SIZE
153800            INTO WKS-LINEA-REPORTE
153900     END-STRING
154000*----> IMPRIME EL RENGLON YA ARMADO.
154100     WRITE WKS-LINEA-REPORTE
154200*----> ENVIA EL RENGLON AL ARCHIVO DE REPORTE.
154300     WRITE WKS-LINEA-REPORTE FROM WKS-REGLA-MENOR
154400*----> COPIA SPACES HACIA WKS-LINEA-REPORTE.
154500     MOVE SPACES TO WKS-LINEA-REPORTE
154600*----> ARMA EL ENCABEZADO DE COLUMNAS DEL TOP 5 DE CLIENTES.
154700     STRING "Rank  Customer ID  Total Spent    Orders"
154800            DELIMITED BY SIZE
154900            INTO WKS-LINEA-REPORTE
155000     END-STRING
155100*----> DESCARGA EL RENGLON DE TRABAJO AL REPORTE.
155200     WRITE WKS-LINEA-REPORTE
155300*----> SI HAY MENOS DE 5 CLIENTES SE IMPRIMEN LOS QUE HAYA.
155400     IF WKS-CANT-CLIENTES < 5
155500        MOVE WKS-CANT-CLIENTES TO WKS-TOPE-TOP5
155600     ELSE
155700*----> MUEVE 5 A WKS-TOPE-TOP5.
155800        MOVE 5 TO WKS-TOPE-TOP5
155900     END-IF
156000*----> IMPRIME SOLO EL TOP 5, O MENOS SI NO HAY 5.
156100     PERFORM 752-ESCRIBE-UN-CLIENTE-TOP VARYING WKS-IDX-1
156200             FROM 1 BY 1 UNTIL WKS-IDX-1 > WKS-TOPE-TOP5.
156300 750-SECCION-TOP-CLIENTES-E. EXIT.
156400
156500*----> SECCION 6 - TENDENCIA DIARIA DE VENTAS, EN ORDEN DE FECHA
156600 760-SECCION-TENDENCIA-DIARIA SECTION.
156700*----> CARGA SPACES EN WKS-LINEA-REPORTE.
156800     MOVE SPACES TO WKS-LINEA-REPORTE
156900*----> IMPRIME EL RENGLON YA ARMADO.
157000     WRITE WKS-LINEA-REPORTE
157100*----> COPIA SPACES HACIA WKS-LINEA-REPORTE.
157200     MOVE SPACES TO WKS-LINEA-REPORTE
157300*----> ARMA Y ESCRIBE EL TITULO DE LA SECCION 6.
157400     STRING "DAILY SALES TREND" DELIMITED BY SIZE
157500            INTO WKS-LINEA-REPORTE
157600     END-STRING
157700*----> ENVIA EL RENGLON AL ARCHIVO DE REPORTE.
157800     WRITE WKS-LINEA-REPORTE
157900*----> DESCARGA EL RENGLON DE TRABAJO AL REPORTE.
158000     WRITE WKS-LINEA-REPORTE FROM WKS-REGLA-MENOR
158100*----> ASIGNA SPACES A WKS-LINEA-REPORTE PARA EL SIGUIENTE PASO.
158200     MOVE SPACES TO WKS-LINEA-REPORTE
158300*----> ARMA EL ENCABEZADO DE COLUMNAS DE LA TENDENCIA DIARIA.
158400     STRING "Date        Revenue      Transactions  Unique Cust."
158500            DELIMITED BY SIZE
158600            INTO WKS-LINEA-REPORTE
158700     END-STRING
158800*----> IMPRIME EL RENGLON YA ARMADO.
158900     WRITE WKS-LINEA-REPORTE
159000*----> IMPRIME TODAS LAS FECHAS, YA ORDENADAS ASCENDENTE.
159100     PERFORM 762-ESCRIBE-UNA-FECHA-TREND VARYING WKS-IDX-1
159200             FROM 1 BY 1 UNTIL WKS-IDX-1 > WKS-CANT-FECHAS.
159300 760-SECCION-TENDENCIA-DIARIA-E. EXIT.
159400
159500*----> SECCION 7 - ANALISIS DE DESEMPENO DE PRODUCTO: MEJOR DIA,
159600*      PRODUCTOS DE BAJO DESEMPENO Y PROMEDIO POR REGION
159700 770-SECCION-ANALISIS-PRODUCTO SECTION.
159800*      REUNE TRES COSAS QUE NO CABIAN EN LAS SECCIONES ANTERIORES:
159900*      EL DIA PICO, LOS PRODUCTOS DE BAJO DESEMPENO Y EL PROMEDIO
160000*      POR ORDEN DE CADA REGION.
160100     MOVE SPACES TO WKS-LINEA-REPORTE
160200*----> ENVIA EL RENGLON AL ARCHIVO DE REPORTE.
160300     WRITE WKS-LINEA-REPORTE
160400*----> MUEVE SPACES A WKS-LINEA-REPORTE.
160500     MOVE SPACES TO WKS-LINEA-REPORTE
160600*----> ARMA Y ESCRIBE EL TITULO DE LA SECCION 7.
160700     STRING "PRODUCT PERFORMANCE ANALYSIS" DELIMITED BY SIZE
160800            INTO WKS-LINEA-REPORTE
160900     END-STRING
161000*----> DESCARGA EL RENGLON DE TRABAJO AL REPORTE.
161100     WRITE WKS-LINEA-REPORTE
161200*----> IMPRIME EL RENGLON YA ARMADO.
161300     WRITE WKS-LINEA-REPORTE FROM WKS-REGLA-MENOR
161400*----> CARGA SPACES EN WKS-LINEA-REPORTE.
161500     MOVE SPACES TO WKS-LINEA-REPORTE
161600     IF WKS-CANT-FECHAS = 0
161700*----> CONCATENA EL SIGUIENTE LITERAL O CAMPO EN EL RENGLON.
161800        STRING "Best Selling Day: NONE" DELIMITED BY SIZE
161900               INTO WKS-LINEA-REPORTE
162000        END-STRING
162100*----> ENVIA EL RENGLON AL ARCHIVO DE REPORTE.
162200        WRITE WKS-LINEA-REPORTE
162300     ELSE
162400*----> EDITA LAS VENTAS Y TRANSACCIONES DEL DIA PICO LOCALIZADO EN
162500*      660-BUSCA-DIA-PICO PARA EL RENGLON 'BEST SELLING DAY'.
162600        MOVE FEC-VENTAS(WKS-IDX-DIA-PICO)   TO WKS-ED-MONTO-1
162700*----> EDITA FEC-TRANSACC(WKS-IDX-DIA-PICO) PARA EL RENGLON DE REPORTE.
162800        MOVE FEC-TRANSACC(WKS-IDX-DIA-PICO) TO WKS-ED-CANT-1
162900*----> AGREGA OTRO TRAMO A LA CADENA DEL RENGLON.
163000        STRING "Best Selling Day: "                DELIMITED
163100               BY SIZE
163200               FEC-FECHA(WKS-IDX-DIA-PICO)          DELIMITED
163300               BY SIZE
163400               "  Revenue: "                        DELIMITED
163500               BY SIZE
163600               WKS-ED-MONTO-1                       DELIMITED
163700               BY SIZE
163800               "  Transactions: "                   DELIMITED
163900               BY SIZE
164000               WKS-ED-CANT-1                        DELIMITED
164100               BY SIZE
164200               INTO WKS-LINEA-REPORTE
164300        END-STRING
164400*----> DESCARGA EL RENGLON DE TRABAJO AL REPORTE.
164500        WRITE WKS-LINEA-REPORTE
164600     END-IF
164700*----> COPIA SPACES HACIA WKS-LINEA-REPORTE.
164800     MOVE SPACES TO WKS-LINEA-REPORTE
164900*----> IMPRIME EL RENGLON YA ARMADO.
165000     WRITE WKS-LINEA-REPORTE
165100*----> ASIGNA SPACES A WKS-LINEA-REPORTE PARA EL SIGUIENTE PASO.
165200     MOVE SPACES TO WKS-LINEA-REPORTE
165300*----> ENCABEZA LA LISTA DE PRODUCTOS DE BAJO DESEMPENO.
165400     STRING "Low-Performing Products (Qty < 10):"
165500            DELIMITED BY SIZE
165600            INTO WKS-LINEA-REPORTE
165700     END-STRING
165800*----> ENVIA EL RENGLON AL ARCHIVO DE REPORTE.
165900     WRITE WKS-LINEA-REPORTE
166000*----> NINGUN PRODUCTO POR DEBAJO DE 10 UNIDADES VENDIDAS.
166100     IF WKS-CANT-BAJO-DESEMP = 0
166200*----> MUEVE SPACES A WKS-LINEA-REPORTE.
166300        MOVE SPACES TO WKS-LINEA-REPORTE
166400*----> SUMA UN TRAMO MAS AL STRING EN CONSTRUCCION.
166500        STRING "  None" DELIMITED BY SIZE
166600               INTO WKS-LINEA-REPORTE
166700        END-STRING
166800*----> DESCARGA EL RENGLON DE TRABAJO AL REPORTE.
166900        WRITE WKS-LINEA-REPORTE
167000     ELSE
167100*----> IMPRIME SOLO LOS PRODUCTOS DE BAJO DESEMPENO.
167200        PERFORM 772-ESCRIBE-UN-PROD-BAJO VARYING WKS-IDX-1
167300                FROM 1 BY 1 UNTIL WKS-IDX-1 > WKS-CANT-BAJO-DESEMP
167400     END-IF
167500*----> CARGA SPACES EN WKS-LINEA-REPORTE.
167600     MOVE SPACES TO WKS-LINEA-REPORTE
167700*----> IMPRIME EL RENGLON YA ARMADO.
167800     WRITE WKS-LINEA-REPORTE
167900*----> COPIA SPACES HACIA WKS-LINEA-REPORTE.
168000     MOVE SPACES TO WKS-LINEA-REPORTE
168100*----> ENCABEZA LA LISTA DE PROMEDIOS POR REGION.
168200     STRING "Average Transaction Value by Region:"
168300            DELIMITED BY SIZE
168400            INTO WKS-LINEA-REPORTE
168500     END-STRING
168600*----> ENVIA EL RENGLON AL ARCHIVO DE REPORTE.
168700     WRITE WKS-LINEA-REPORTE
168800*----> IMPRIME EL PROMEDIO POR ORDEN DE CADA REGION.
168900     PERFORM 776-ESCRIBE-PROMEDIO-REGION VARYING WKS-IDX-1
169000             FROM 1 BY 1 UNTIL WKS-IDX-1 > WKS-CANT-REGIONES.
169100 770-SECCION-ANALISIS-PRODUCTO-E. EXIT.
169200
169300*----> SECCION 8 - RESUMEN DEL ENRIQUECIMIENTO CONTRA EL CATALOGO
169400 780-SECCION-ENRIQUECIMIENTO SECTION.                             TKT-3379
169500*      LISTA LOS PRODUCTOS QUE NO SE PUDIERON CASAR CONTRA EL
169600*      CATALOGO, PARA QUE MANTENIMIENTO DE CATALOGO LOS REVISE.
169700     MOVE SPACES TO WKS-LINEA-REPORTE
169800*----> DESCARGA EL RENGLON DE TRABAJO AL REPORTE.
169900     WRITE WKS-LINEA-REPORTE
170000*----> ASIGNA SPACES A WKS-LINEA-REPORTE PARA EL SIGUIENTE PASO.
170100     MOVE SPACES TO WKS-LINEA-REPORTE
170200*----> ARMA Y ESCRIBE EL TITULO DE LA SECCION 8.
170300     STRING "API ENRICHMENT SUMMARY" DELIMITED BY SIZE
170400            INTO WKS-LINEA-REPORTE
170500     END-STRING
170600*----> IMPRIME EL RENGLON YA ARMADO.
170700     WRITE WKS-LINEA-REPORTE
170800*----> ENVIA EL RENGLON AL ARCHIVO DE REPORTE.
170900     WRITE WKS-LINEA-REPORTE FROM WKS-REGLA-MENOR
171000*----> EDITA CUANTOS DE LOS VALIDOS SE LOGRARON ENRIQUECER CONTRA EL
171100*      CATALOGO, PARA EL RENGLON 'ENRICHED: N/M'.
171200     MOVE WKS-CANT-ENRIQUECIDOS TO WKS-ED-CANT-1
171300*----> EDITA WKS-CANT-VALIDOS PARA EL RENGLON DE REPORTE.
171400     MOVE WKS-CANT-VALIDOS      TO WKS-ED-CANT-2
171500*----> MUEVE SPACES A WKS-LINEA-REPORTE.
171600     MOVE SPACES TO WKS-LINEA-REPORTE
171700*----> CONCATENA EL SIGUIENTE LITERAL O CAMPO EN EL RENGLON.
171800     STRING "Enriched: "     DELIMITED BY SIZE
171900            WKS-ED-CANT-1     DELIMITED BY SIZE
172000            "/"               DELIMITED BY SIZE
172100            WKS-ED-CANT-2     DELIMITED BY SIZE
172200            INTO WKS-LINEA-REPORTE
172300     END-STRING
172400*----> DESCARGA EL RENGLON DE TRABAJO AL REPORTE.
172500     WRITE WKS-LINEA-REPORTE
172600     IF WKS-CANT-VALIDOS = 0
172700*----> EDITA ZERO PARA EL RENGLON DE REPORTE.
172800        MOVE ZERO TO WKS-ED-RATIO
172900     ELSE
173000*----> PROMEDIO DE CLIENTES UNICOS POR DIA, PARA LA LINEA FINAL
173100*      DE LA TENDENCIA DIARIA.
173200        COMPUTE WKS-ED-RATIO ROUNDED =
173300                WKS-CANT-ENRIQUECIDOS / WKS-CANT-VALIDOS * 100
173400     END-IF
173500*----> CARGA SPACES EN WKS-LINEA-REPORTE.
173600     MOVE SPACES TO WKS-LINEA-REPORTE
173700*----> AGREGA OTRO TRAMO A LA CADENA DEL RENGLON.
173800     STRING "Success Rate: "  DELIMITED BY SIZE
173900            WKS-ED-RATIO       DELIMITED BY SIZE
174000            "%"                DELIMITED BY SIZE
174100            INTO WKS-LINEA-REPORTE
174200     END-STRING
174300*----> IMPRIME EL RENGLON YA ARMADO.
174400     WRITE WKS-LINEA-REPORTE
174500*----> COPIA SPACES HACIA WKS-LINEA-REPORTE.
174600     MOVE SPACES TO WKS-LINEA-REPORTE
174700*----> ENCABEZA LA LISTA DE PRODUCTOS SIN COINCIDENCIA EN EL CATALOGO.
174800     STRING "Products Not Enriched:" DELIMITED BY SIZE
174900            INTO WKS-LINEA-REPORTE
175000     END-STRING
175100*----> ENVIA EL RENGLON AL ARCHIVO DE REPORTE.
175200     WRITE WKS-LINEA-REPORTE
175300*----> TODAS LAS VENTAS VALIDAS CASARON CONTRA EL CATALOGO.
175400     IF WKS-CANT-NO-ENRIQ-GRD = 0
175500*----> ASIGNA SPACES A WKS-LINEA-REPORTE PARA EL SIGUIENTE PASO.
175600        MOVE SPACES TO WKS-LINEA-REPORTE
175700*----> SUMA UN TRAMO MAS AL STRING EN CONSTRUCCION.
175800        STRING "  None" DELIMITED BY SIZE
175900               INTO WKS-LINEA-REPORTE
176000        END-STRING
176100*----> DESCARGA EL RENGLON DE TRABAJO AL REPORTE.
176200        WRITE WKS-LINEA-REPORTE
176300     ELSE
176400*----> IMPRIME SOLO LOS PRODUCTOS REALMENTE GUARDADOS (MAX 200).
176500        PERFORM 782-ESCRIBE-UN-NO-ENRIQ VARYING WKS-IDX-1
176600                FROM 1 BY 1
176700                UNTIL WKS-IDX-1 > WKS-CANT-NO-ENRIQ-GRD
176800*----> LA TABLA DE DETALLE SOLO GUARDA HASTA 200; SI HUBO MAS
176900*      SE AVISA LA DIFERENCIA.
177000        IF WKS-CANT-NO-ENRIQ > WKS-CANT-NO-ENRIQ-GRD
177100*----> CUANTOS PRODUCTOS SIN ENRIQUECER NO CUPIERON EN LA TABLA
177200*      DE DETALLE.
177300           COMPUTE WKS-ED-CANT-1 =
177400                   WKS-CANT-NO-ENRIQ - WKS-CANT-NO-ENRIQ-GRD
177500*----> MUEVE SPACES A WKS-LINEA-REPORTE.
177600           MOVE SPACES TO WKS-LINEA-REPORTE
177700*----> CONCATENA EL SIGUIENTE LITERAL O CAMPO EN EL RENGLON.
177800           STRING "  ... and " DELIMITED BY SIZE
177900                  WKS-ED-CANT-1 DELIMITED BY SIZE
178000                  " more"       DELIMITED BY SIZE
178100                  INTO WKS-LINEA-REPORTE
178200           END-STRING
178300*----> IMPRIME EL RENGLON YA ARMADO.
178400           WRITE WKS-LINEA-REPORTE
178500        END-IF
178600     END-IF
178700*----> ENVIA EL RENGLON AL ARCHIVO DE REPORTE.
178800     WRITE WKS-LINEA-REPORTE FROM WKS-REGLA-MAYOR.
178900 780-SECCION-ENRIQUECIMIENTO-E. EXIT.
179000
179100*----> IMPRIME UN RENGLON DE LA LISTA DE REGISTROS INVALIDOS
179200 712-LISTA-UN-INVALIDO SECTION.                                   TKT-3379
179300*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
179400     SET IDX-INVALIDO TO WKS-IDX-1
179500*----> EDITA WKS-IDX-1 PARA EL RENGLON DE REPORTE.
179600     MOVE WKS-IDX-1 TO WKS-ED-RANGO
179700*----> CARGA SPACES EN WKS-LINEA-REPORTE.
179800     MOVE SPACES TO WKS-LINEA-REPORTE
179900*----> AGREGA OTRO TRAMO A LA CADENA DEL RENGLON.
180000     STRING WKS-ED-RANGO             DELIMITED BY SIZE
180100            ". "                      DELIMITED BY SIZE
180200            INV-ID(IDX-INVALIDO)      DELIMITED BY SPACE
180300            " - "                     DELIMITED BY SIZE
180400            INV-RAZON(IDX-INVALIDO)   DELIMITED BY SPACE
180500            INTO WKS-LINEA-REPORTE
180600     END-STRING
180700*----> DESCARGA EL RENGLON DE TRABAJO AL REPORTE.
180800     WRITE WKS-LINEA-REPORTE.
180900 712-LISTA-UN-INVALIDO-E. EXIT.
181000
181100*----> IMPRIME UN RENGLON DEL DESEMPENO POR REGION
181200 732-ESCRIBE-UNA-REGION SECTION.
181300*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
181400     SET IDX-REGION TO WKS-ORDEN-REGION(WKS-IDX-1)
181500*----> EDITA VENTAS, PORCENTAJE Y TRANSACCIONES DE ESTA REGION ANTES
181600*      DE CONCATENARLOS EN EL RENGLON.
181700     MOVE REG-VENTAS(IDX-REGION)     TO WKS-ED-MONTO-1
181800*----> EDITA REG-PORCENTAJE(IDX-REGION) PARA EL RENGLON DE REPORTE.
181900     MOVE REG-PORCENTAJE(IDX-REGION) TO WKS-ED-PCT
182000*----> EDITA REG-TRANSACC(IDX-REGION) PARA EL RENGLON DE REPORTE.
182100     MOVE REG-TRANSACC(IDX-REGION)   TO WKS-ED-CANT-1
182200*----> COPIA SPACES HACIA WKS-LINEA-REPORTE.
182300     MOVE SPACES TO WKS-LINEA-REPORTE
182400*----> SUMA UN TRAMO MAS AL STRING EN CONSTRUCCION.
182500     STRING REG-NOMBRE(IDX-REGION) DELIMITED BY SPACE
182600            "  "                    DELIMITED BY SIZE
182700            WKS-ED-MONTO-1          DELIMITED BY SIZE
182800            "  "                    DELIMITED BY SIZE
182900            WKS-ED-PCT              DELIMITED BY SIZE
183000            "%  "                   DELIMITED BY SIZE
183100            WKS-ED-CANT-1           DELIMITED BY SIZE
183200            INTO WKS-LINEA-REPORTE
183300     END-STRING
183400*----> IMPRIME EL RENGLON YA ARMADO.
183500     WRITE WKS-LINEA-REPORTE.
183600 732-ESCRIBE-UNA-REGION-E. EXIT.
183700
183800*----> IMPRIME UN RENGLON DEL TOP 5 DE PRODUCTOS
183900*----> IMPRIME UN RENGLON DEL TOP 5 DE PRODUCTOS
184000 742-ESCRIBE-UN-PRODUCTO-TOP SECTION.
184100*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
184200     SET IDX-PRODUCTO TO WKS-ORDEN-PROD-DESC(WKS-IDX-1)
184300*----> EDITA LA POSICION, LA CANTIDAD VENDIDA Y EL MONTO DE ESTE
184400*      PRODUCTO EN EL TOP 5.
184500     MOVE WKS-IDX-1              TO WKS-ED-RANGO
184600*----> EDITA PRO-CANTIDAD(IDX-PRODUCTO) PARA EL RENGLON DE REPORTE.
184700     MOVE PRO-CANTIDAD(IDX-PRODUCTO) TO WKS-ED-CANT-1
184800*----> EDITA PRO-VENTAS(IDX-PRODUCTO) PARA EL RENGLON DE REPORTE.
184900     MOVE PRO-VENTAS(IDX-PRODUCTO)   TO WKS-ED-MONTO-1
185000*----> ASIGNA SPACES A WKS-LINEA-REPORTE PARA EL SIGUIENTE PASO.
185100     MOVE SPACES TO WKS-LINEA-REPORTE
185200*----> CONCATENA EL SIGUIENTE LITERAL O CAMPO EN EL RENGLON.
185300     STRING WKS-ED-RANGO              DELIMITED BY SIZE
185400            "    "                     DELIMITED BY SIZE
185500            PRO-NOMBRE(IDX-PRODUCTO)   DELIMITED BY SPACE
185600            "  "                       DELIMITED BY SIZE
185700            WKS-ED-CANT-1              DELIMITED BY SIZE
185800            "  "                       DELIMITED BY SIZE
185900            WKS-ED-MONTO-1             DELIMITED BY SIZE
186000            INTO WKS-LINEA-REPORTE
186100     END-STRING
186200*----> ENVIA EL RENGLON AL ARCHIVO DE REPORTE.
186300     WRITE WKS-LINEA-REPORTE.
186400 742-ESCRIBE-UN-PRODUCTO-TOP-E. EXIT.
186500
186600*----> IMPRIME UN RENGLON DEL TOP 5 DE CLIENTES
186700*----> IMPRIME UN RENGLON DEL TOP 5 DE CLIENTES
186800 752-ESCRIBE-UN-CLIENTE-TOP SECTION.
186900*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
187000     SET IDX-CLIENTE TO WKS-ORDEN-CLIENTE(WKS-IDX-1)
187100*----> EDITA LA POSICION, EL GASTO TOTAL Y LAS ORDENES DE ESTE
187200*      CLIENTE EN EL TOP 5.
187300     MOVE WKS-IDX-1               TO WKS-ED-RANGO
187400*----> EDITA CLI-GASTADO(IDX-CLIENTE) PARA EL RENGLON DE REPORTE.
187500     MOVE CLI-GASTADO(IDX-CLIENTE) TO WKS-ED-MONTO-1
187600*----> EDITA CLI-ORDENES(IDX-CLIENTE) PARA EL RENGLON DE REPORTE.
187700     MOVE CLI-ORDENES(IDX-CLIENTE) TO WKS-ED-CANT-1
187800*----> MUEVE SPACES A WKS-LINEA-REPORTE.
187900     MOVE SPACES TO WKS-LINEA-REPORTE
188000*----> AGREGA OTRO TRAMO A LA CADENA DEL RENGLON.
188100     STRING WKS-ED-RANGO          DELIMITED BY SIZE
188200            "    "                 DELIMITED BY SIZE
188300            CLI-ID(IDX-CLIENTE)    DELIMITED BY SPACE
188400            "  "                   DELIMITED BY SIZE
188500            WKS-ED-MONTO-1         DELIMITED BY SIZE
188600            "  "                   DELIMITED BY SIZE
188700            WKS-ED-CANT-1          DELIMITED BY SIZE
188800            INTO WKS-LINEA-REPORTE
188900     END-STRING
189000*----> DESCARGA EL RENGLON DE TRABAJO AL REPORTE.
189100     WRITE WKS-LINEA-REPORTE.
189200 752-ESCRIBE-UN-CLIENTE-TOP-E. EXIT.
189300
189400*----> IMPRIME UN RENGLON DE LA TENDENCIA DIARIA
189500*----> IMPRIME UN RENGLON DE LA TENDENCIA DIARIA
189600 762-ESCRIBE-UNA-FECHA-TREND SECTION.                             TKT-3359
189700*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
189800     SET IDX-FECHA TO WKS-ORDEN-FECHA(WKS-IDX-1)
189900*----> EDITA VENTAS, TRANSACCIONES Y CLIENTES UNICOS DE ESTA FECHA
190000*      PARA LA LINEA DE TENDENCIA.
190100     MOVE FEC-VENTAS(IDX-FECHA)         TO WKS-ED-MONTO-1
190200*----> EDITA FEC-TRANSACC(IDX-FECHA) PARA EL RENGLON DE REPORTE.
190300     MOVE FEC-TRANSACC(IDX-FECHA)       TO WKS-ED-CANT-1
190400*----> EDITA FEC-CLIENTES-UNICOS(IDX-FECHA) PARA EL RENGLON DE REPORTE.
190500     MOVE FEC-CLIENTES-UNICOS(IDX-FECHA) TO WKS-ED-CANT-2
190600*----> CARGA SPACES EN WKS-LINEA-REPORTE.
190700     MOVE SPACES TO WKS-LINEA-REPORTE
190800*----> SUMA UN TRAMO MAS AL STRING EN CONSTRUCCION.
190900     STRING FEC-FECHA(IDX-FECHA)  DELIMITED BY SIZE
191000            "  "                   DELIMITED BY SIZE
191100            WKS-ED-MONTO-1         DELIMITED BY SIZE
191200            "  "                   DELIMITED BY SIZE
191300            WKS-ED-CANT-1          DELIMITED BY SIZE
191400            "  "                   DELIMITED BY SIZE
191500            WKS-ED-CANT-2          DELIMITED BY SIZE
191600            INTO WKS-LINEA-REPORTE
191700     END-STRING
191800*----> IMPRIME EL RENGLON YA ARMADO.
191900     WRITE WKS-LINEA-REPORTE.
192000 762-ESCRIBE-UNA-FECHA-TREND-E. EXIT.
192100
192200*----> IMPRIME UN PRODUCTO DE BAJO DESEMPENO (CANTIDAD < 10)
192300*----> IMPRIME UN PRODUCTO DE BAJO DESEMPENO (CANTIDAD < 10)
192400 772-ESCRIBE-UN-PROD-BAJO SECTION.
192500*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
192600     SET IDX-PRODUCTO TO WKS-ORDEN-PROD-ASC(WKS-IDX-1)
192700*----> EDITA PRO-CANTIDAD(IDX-PRODUCTO) PARA EL RENGLON DE REPORTE.
192800     MOVE PRO-CANTIDAD(IDX-PRODUCTO) TO WKS-ED-CANT-1
192900*----> EDITA PRO-VENTAS(IDX-PRODUCTO) PARA EL RENGLON DE REPORTE.
193000     MOVE PRO-VENTAS(IDX-PRODUCTO)   TO WKS-ED-MONTO-1
193100*----> COPIA SPACES HACIA WKS-LINEA-REPORTE.
193200     MOVE SPACES TO WKS-LINEA-REPORTE
193300*----> CONCATENA EL SIGUIENTE LITERAL O CAMPO EN EL RENGLON.
193400     STRING "  "                       DELIMITED
193500            BY SIZE
193600            PRO-NOMBRE(IDX-PRODUCTO)    DELIMITED
193700            BY SPACE
193800            "  Qty: "                   DELIMITED
193900            BY SIZE
194000            WKS-ED-CANT-1               DELIMITED
194100            BY SIZE
194200            "  Revenue: "               DELIMITED
194300            BY SIZE
194400            WKS-ED-MONTO-1              DELIMITED
194500            BY SIZE
194600            INTO WKS-LINEA-REPORTE
194700     END-STRING
194800*----> ENVIA EL RENGLON AL ARCHIVO DE REPORTE.
194900     WRITE WKS-LINEA-REPORTE.
195000 772-ESCRIBE-UN-PROD-BAJO-E. EXIT.
195100
195200*----> IMPRIME EL PROMEDIO POR TRANSACCION DE UNA REGION
195300 776-ESCRIBE-PROMEDIO-REGION SECTION.
195400*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
195500     SET IDX-REGION TO WKS-ORDEN-REGION(WKS-IDX-1)
195600*----> EVITA DIVISION ENTRE CERO SI LA REGION NO TUVO ORDENES.
195700     IF REG-TRANSACC(IDX-REGION) = 0
195800*----> EDITA ZERO PARA EL RENGLON DE REPORTE.
195900        MOVE ZERO TO WKS-ED-MONTO-2
196000     ELSE
196100*----> PROMEDIO POR ORDEN DE LA REGION = SUS VENTAS ENTRE SUS
196200*      TRANSACCIONES.
196300        COMPUTE WKS-ED-MONTO-2 ROUNDED =
196400                REG-VENTAS(IDX-REGION) /
196500                REG-TRANSACC(IDX-REGION)
196600     END-IF
196700*----> ASIGNA SPACES A WKS-LINEA-REPORTE PARA EL SIGUIENTE PASO.
196800     MOVE SPACES TO WKS-LINEA-REPORTE
196900*----> AGREGA OTRO TRAMO A LA CADENA DEL RENGLON.
197000     STRING "  "                     DELIMITED BY SIZE
197100            REG-NOMBRE(IDX-REGION)    DELIMITED BY SPACE
197200            ": "                      DELIMITED BY SIZE
197300            WKS-ED-MONTO-2            DELIMITED BY SIZE
197400            INTO WKS-LINEA-REPORTE
197500     END-STRING
197600*----> DESCARGA EL RENGLON DE TRABAJO AL REPORTE.
197700     WRITE WKS-LINEA-REPORTE.
197800 776-ESCRIBE-PROMEDIO-REGION-E. EXIT.
197900
198000*----> IMPRIME UN PRODUCTO QUE NO SE PUDO ENRIQUECER
198100 782-ESCRIBE-UN-NO-ENRIQ SECTION.                                 TKT-3379
198200*----> MUEVE SPACES A WKS-LINEA-REPORTE.
198300     MOVE SPACES TO WKS-LINEA-REPORTE
198400*----> SUMA UN TRAMO MAS AL STRING EN CONSTRUCCION.
198500     STRING "  " DELIMITED BY SIZE
198600            NOENR-PRODUCTO(WKS-IDX-1) DELIMITED BY SPACE
198700            INTO WKS-LINEA-REPORTE
198800     END-STRING
198900*----> IMPRIME EL RENGLON YA ARMADO.
199000     WRITE WKS-LINEA-REPORTE.
199100 782-ESCRIBE-UN-NO-ENRIQ-E. EXIT.
199200
199300*----> CIERRA LOS ARCHIVOS DEL PROCESO
199400 900-CIERRA-ARCHIVOS SECTION.
199500     CLOSE VENTAS
199600     CLOSE REPORTE
199700     CLOSE LIMPIO.
199800 900-CIERRA-ARCHIVOS-E. EXIT.

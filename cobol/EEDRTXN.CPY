000100******************************************************************
000200* COPY         : EEDRTXN                                        *
000300* APLICACION   : VENTAS - ANALISIS COMERCIAL                    *
000400* DESCRIPCION  : AREA DE TRABAJO DEL REGISTRO DE VENTA TAL COMO *
000500*              : SE RECIBE EN EL ARCHIVO DE ENTRADA (TEXTO      *
000600*              : PLANO DELIMITADO POR BARRAS '|')               *
000700* USADO POR    : EEDR5010                                       *
000800******************************************************************
000900*  10/05/1990 CAMR TKT-3301  VERSION INICIAL DEL COPY           *
001000*  02/11/1996 JOLR TKT-3355  SE AGREGAN CAMPOS DE TRABAJO PARA  *
001100*                            CONVERTIR CANTIDAD Y PRECIO        *
001200******************************************************************
001300 01  WKS-TRANSACCION-VENTA.                                       TKT-3301
001400     05  TXN-ID                        PIC X(10).
001500     05  TXN-FECHA                     PIC X(10).
001600     05  TXN-FECHA-R REDEFINES TXN-FECHA.
001700         10  TXN-FEC-ANIO              PIC X(04).
001800         10  TXN-FEC-GUION-1           PIC X(01).
001900         10  TXN-FEC-MES               PIC X(02).
002000         10  TXN-FEC-GUION-2           PIC X(01).
002100         10  TXN-FEC-DIA               PIC X(02).
002200     05  TXN-COD-PRODUCTO              PIC X(08).
002300     05  TXN-NOM-PRODUCTO              PIC X(20).
002400     05  TXN-CANTIDAD-TXT              PIC X(07).
002500     05  TXN-CANTIDAD                  PIC 9(05).
002600     05  TXN-PRECIO-TXT                PIC X(10).
002700     05  TXN-PRECIO                    PIC 9(07)V99.
002800     05  TXN-PRECIO-R REDEFINES TXN-PRECIO.
002900         10  TXN-PRECIO-ENTERO         PIC 9(07).
003000         10  TXN-PRECIO-DECIMAL        PIC 9(02).
003100     05  TXN-COD-CLIENTE               PIC X(10).
003200     05  TXN-REGION                    PIC X(10).
003300     05  FILLER                        PIC X(10).
003400*
003500*----> CAMPOS DE TRABAJO PARA CONVERTIR CANTIDAD/PRECIO DE TEXTO
003600 01  WKS-CONVERSION-NUMERICA.                                     TKT-3355
003700     05  WKS-CANT-DELIM                PIC S9(02) COMP VALUE ZERO.
003800     05  WKS-CANT-CAMPOS               PIC S9(02) COMP VALUE ZERO.
003900     05  WKS-LON-CANTIDAD              PIC S9(02) COMP VALUE ZERO.
004000     05  WKS-LON-ENTERO                PIC S9(02) COMP VALUE ZERO.
004100     05  WKS-LON-DECIMAL               PIC S9(02) COMP VALUE ZERO.
004200     05  WKS-CANT-PUNTOS               PIC S9(02) COMP VALUE ZERO.
004300     05  WKS-PRECIO-ENTERO-TXT         PIC X(07)  VALUE SPACES.
004400     05  WKS-PRECIO-DECIMAL-TXT        PIC X(02)  VALUE SPACES.
004500     05  WKS-PRECIO-DECIMAL-2          PIC X(02)  VALUE "00".
004600     05  FILLER                        PIC X(05)  VALUE SPACES.

000100******************************************************************
000200* FECHA       : 24/05/1990                                       *
000300* PROGRAMADOR : CARLOS ALBERTO MENDEZ REYES (CAMR)               *
000400* APLICACION  : VENTAS - ANALISIS COMERCIAL                      *
000500* PROGRAMA    : EEDR5011                                         *
000600* TIPO        : BATCH - SUBRUTINA (CALLED)                       *
000700* DESCRIPCION : RUTINA DE ENRIQUECIMIENTO DE PRODUCTO. ES LLA-   *
000800*             : MADA POR EL PROGRAMA EEDR5010 UNA VEZ POR CADA   *
000900*             : TRANSACCION VALIDA. LA PRIMERA VEZ QUE SE INVOCA *
001000*             : CARGA EN MEMORIA EL CATALOGO DE PRODUCTOS (ORDE- *
001100*             : NADO ASCENDENTE POR ID NUMERICO DE PRODUCTO) Y   *
001200*             : LUEGO, EN CADA LLAMADA, EXTRAE LOS DIGITOS DEL   *
001300*             : CODIGO DE PRODUCTO RECIBIDO Y BUSCA LA LLAVE EN  *
001400*             : LA TABLA. DEVUELVE CATEGORIA, MARCA, CALIFICA-   *
001500*             : CION Y BANDERA DE COINCIDENCIA.                  *
001600* ARCHIVOS    : CATALOGO (PS, TEXTO DELIMITADO POR '|')          *
001700* ACCION (ES) : C=CARGA CATALOGO (PRIMERA LLAMADA), E=ENRIQUECE  *
001800* PROGRAMA(S) : NO APLICA                                        *
001900* INSTALADO   : 24/05/1990                                       *
002000* BPM/RATIONAL: 331001                                           *
002100******************************************************************
002200* BITACORA DE CAMBIOS:                                           *
002300*  24/05/1990 CAMR TKT-3301  VERSION INICIAL DE LA RUTINA        *
002400*  09/09/1993 RLCH TKT-3318  SE CORRIGE TRUNCAMIENTO DE LA LLAVE *
002500*                            NUMERICA CUANDO EL CODIGO TRAE MAS  *
002600*                            DE 5 DIGITOS                        *
002700*  17/12/1998 JOLR TKT-3360  REVISION PARA EL CAMBIO DE SIGLO -  *
002800*                            NO SE MANEJAN FECHAS EN ESTA RUTINA,*
002900*                            SOLO SE VERIFICA QUE NO EXISTAN     *
003000*                            CAMPOS DE FECHA EMPACADOS A DOS     *
003100*                            DIGITOS DE ANIO                     *
003200*  22/02/2001 EEDR TKT-3379  SE AGREGA TABLA EXTENDIDA DE VALOR  *
003300*                            NUMERICO DE CALIFICACION PARA       *
003400*                            EDICION DIRECTA DESDE EEDR5010      *
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.    EEDR5011.
003800 AUTHOR.        CARLOS ALBERTO MENDEZ REYES.
003900 INSTALLATION.  BANCO INDUSTRIAL, S.A. - SEMILLERO DE SISTEMAS.
004000 DATE-WRITTEN.  24/05/1990.
004100 DATE-COMPILED.
004200 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     UPSI-0 IS WKS-SW-DIAGNOSTICO ON  STATUS IS WKS-SW-DIAG-ON
004700                                   OFF STATUS IS WKS-SW-DIAG-OFF.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT CATALOGO ASSIGN TO CATALOGO
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS  IS FS-CATALOGO.
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  CATALOGO.
005600 01  WKS-LINEA-CATALOGO.
005700     88  FIN-CATALOGO-ARCH               VALUE HIGH-VALUES.
005800     05  WKS-TEXTO-CATALOGO               PIC X(80).
005900     05  FILLER                           PIC X(10).
006000 WORKING-STORAGE SECTION.
006100*----> CAMPOS SUELTOS DE USO GENERAL, FUERA DE GRUPO (NIVEL 77)
006200     77  WKS-NOMBRE-RUTINA             PIC X(08) VALUE "EEDR5011".
006300     77  WKS-LLAMADAS-RUTINA           PIC S9(06) COMP VALUE ZERO.
006400*----> AREA DE TRABAJO PARA UN REGISTRO DEL CATALOGO (COPY)
006500*      UN SOLO RENGLON DE TRABAJO; LA TABLA EN MEMORIA TIENE SU
006600     COPY EEDRCAT.
006700*----> VARIABLES DE FILE STATUS
006800*      PROPIO GRUPO WKS-TABLAS-CATALOGO MAS ADELANTE.
006900 01  FS-CATALOGO                          PIC 9(02) VALUE ZEROS.
007000*----> DISPARADORES DE LA RUTINA
007100*      LA CARGA DEL CATALOGO SOLO OCURRE EN LA PRIMERA LLAMADA;
007200 01  WKS-DISPARADORES.
007300     05  WKS-PRIMERA-VEZ-SW               PIC X(01) VALUE "Y".
007400         88  WKS-ES-PRIMERA-VEZ                     VALUE "Y".
007500         88  WKS-YA-CARGADO                         VALUE "N".
007600     05  WKS-HAY-DIGITOS-SW               PIC X(01) VALUE "N".
007700         88  WKS-SI-HAY-DIGITOS                     VALUE "Y".
007800         88  WKS-NO-HAY-DIGITOS                     VALUE "N".
007900     05  FILLER                           PIC X(08) VALUE SPACES.
008000*----> TABLA DEL CATALOGO DE PRODUCTOS EN MEMORIA
008100*      ORDENADA ASCENDENTE POR ID NUMERICO PARA PODER USAR
008200 01  WKS-TABLAS-CATALOGO.
008300     05  WKS-CANT-CATALOGO                PIC S9(04) COMP
008400                                                      VALUE ZERO.
008500     05  FILLER                           PIC X(02) VALUE SPACES.
008600     05  WKS-TABLA-CATALOGO OCCURS 1 TO 500 TIMES
008700                            DEPENDING ON WKS-CANT-CATALOGO
008800                            ASCENDING KEY TBC-ID-NUM
008900                            INDEXED BY IDX-CATALOGO.
009000         10  TBC-ID-NUM                   PIC 9(05).
009100         10  TBC-TITULO                   PIC X(20).
009200         10  TBC-CATEGORIA                PIC X(15).
009300         10  TBC-MARCA                    PIC X(15).
009400         10  TBC-CALIFICACION             PIC 9V99.
009500         10  TBC-CALIFICACION-R REDEFINES TBC-CALIFICACION.
009600             15  TBC-CALIF-ENTERO         PIC 9(01).
009700             15  TBC-CALIF-DECIMAL        PIC 9(02).
009800*----> VARIABLES PARA EXTRAER LOS DIGITOS DEL CODIGO DE PRODUCTO
009900*      EL CODIGO DE PRODUCTO DE LA VENTA PUEDE TRAER LETRAS Y
010000 01  WKS-EXTRACCION-DIGITOS.
010100     05  WKS-DIGITOS-PRODUCTO             PIC X(08) VALUE SPACES.
010200     05  WKS-CLAVE-PRODUCTO               PIC 9(05) VALUE ZEROS.
010300     05  WKS-LON-DIGITOS                  PIC S9(02) COMP
010400                                                      VALUE ZERO.
010500     05  WKS-IDX-CAR                      PIC S9(02) COMP
010600                                                      VALUE ZERO.
010700     05  FILLER                           PIC X(08) VALUE SPACES.
010800 LINKAGE SECTION.
010900     COPY EEDRPRM.
011000******************************************************************
011100 PROCEDURE DIVISION USING ENRP-PARAMETROS.
011200 100-PRINCIPAL SECTION.
011300*----> LLEVA LA CUENTA DE CUANTAS VECES SE HA INVOCADO LA RUTINA
011400*      DESDE QUE INICIO EL JOB (NO SE REINICIA ENTRE LLAMADAS
011500*      PORQUE LA RUTINA VIVE CARGADA MIENTRAS DURA EEDR5010)
011600     ADD 1 TO WKS-LLAMADAS-RUTINA
011700     IF WKS-YA-CARGADO
011800        GO TO 100-SALTA-CARGA
011900     END-IF
012000*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
012100     PERFORM 200-CARGA-CATALOGO THRU 200-CARGA-CATALOGO-E
012200*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
012300     SET WKS-YA-CARGADO TO TRUE.
012400 100-SALTA-CARGA.
012500*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
012600     PERFORM 300-ENRIQUECE-UN-REGISTRO
012700             THRU 300-ENRIQUECE-UN-REGISTRO-E
012800     GOBACK.
012900 100-PRINCIPAL-E. EXIT.
013000
013100*----> CARGA EL CATALOGO DE PRODUCTOS UNA SOLA VEZ EN MEMORIA
013200 200-CARGA-CATALOGO SECTION.
013300     OPEN INPUT CATALOGO
013400     IF FS-CATALOGO = 97
013500*----> MUEVE ZEROS A FS-CATALOGO.
013600        MOVE ZEROS TO FS-CATALOGO
013700     END-IF
013800     IF FS-CATALOGO NOT = 0
013900        DISPLAY
014000        "=================================================="
014100        UPON CONSOLE
014200        DISPLAY
014300        WKS-NOMBRE-RUTINA " - ERROR AL ABRIR CATALOGO PRODUCTO"
014400        UPON CONSOLE
014500        DISPLAY
014600        "FILE STATUS CATALOGO : (" FS-CATALOGO ")"
014700        UPON CONSOLE
014800        DISPLAY
014900        "=================================================="
015000        UPON CONSOLE
015100*----> CARGA 91 EN RETURN-CODE.
015200        MOVE 91 TO RETURN-CODE
015300        GOBACK
015400     END-IF
015500*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
015600     PERFORM 210-LEE-CATALOGO
015700*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
015800     PERFORM 205-LEE-Y-AGREGA-CATALOGO UNTIL FIN-CATALOGO-ARCH
015900     CLOSE CATALOGO.
016000 200-CARGA-CATALOGO-E. EXIT.
016100
016200*----> CUERPO DEL CICLO DE CARGA: AGREGA EL REGISTRO ACTUAL Y
016300*      LEE EL SIGUIENTE
016400 205-LEE-Y-AGREGA-CATALOGO SECTION.
016500*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
016600     PERFORM 220-AGREGA-CATALOGO
016700*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
016800     PERFORM 210-LEE-CATALOGO.
016900 205-LEE-Y-AGREGA-CATALOGO-E. EXIT.
017000
017100 210-LEE-CATALOGO SECTION.
017200     READ CATALOGO
017300          AT END SET FIN-CATALOGO-ARCH TO TRUE
017400     END-READ.
017500 210-LEE-CATALOGO-E. EXIT.
017600
017700*----> AGREGA UN REGISTRO DEL CATALOGO A LA TABLA EN MEMORIA
017800 220-AGREGA-CATALOGO SECTION.
017900*----> IGNORA RENGLONES EN BLANCO AL FINAL DEL ARCHIVO DE
018000*      CATALOGO.
018100     IF WKS-TEXTO-CATALOGO NOT = SPACES
018200        INITIALIZE WKS-CATALOGO-PRODUCTO
018300*----> DESARMA EL CAMPO DE ENTRADA EN SUS PARTES.
018400        UNSTRING WKS-TEXTO-CATALOGO DELIMITED BY "|"
018500            INTO CAT-ID-TXT CAT-TITULO CAT-CATEGORIA
018600                 CAT-MARCA  CAT-CALIF-TXT
018700        END-UNSTRING
018800*----> EL ID DEL CATALOGO ES NUMERICO DE 5 DIGITOS, IGUAL QUE LA
018900*      LLAVE QUE SE EXTRAE DEL CODIGO DE PRODUCTO DE LA VENTA.
019000        MOVE CAT-ID-TXT TO CAT-ID-NUM
019100*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
019200        PERFORM 230-CONVIERTE-CALIFICACION
019300*----> SUMA AL ACUMULADOR CORRESPONDIENTE.
019400        ADD 1 TO WKS-CANT-CATALOGO
019500*----> COPIA CAT-ID-NUM HACIA TBC-ID-NUM(WKS-CANT-CATALOGO).
019600        MOVE CAT-ID-NUM        TO TBC-ID-NUM(WKS-CANT-CATALOGO)
019700        MOVE CAT-TITULO        TO TBC-TITULO(WKS-CANT-CATALOGO)
019800*----> MUEVE CAT-CATEGORIA A TBC-CATEGORIA(WKS-CANT-CATALOGO).
019900        MOVE CAT-CATEGORIA     TO TBC-CATEGORIA(WKS-CANT-CATALOGO)
020000*----> CARGA CAT-MARCA EN TBC-MARCA(WKS-CANT-CATALOGO).
020100        MOVE CAT-MARCA         TO TBC-MARCA(WKS-CANT-CATALOGO)
020200        MOVE CAT-CALIFICACION  TO
020300                            TBC-CALIFICACION(WKS-CANT-CATALOGO)
020400     END-IF.
020500 220-AGREGA-CATALOGO-E. EXIT.
020600
020700*----> PARTE LA CALIFICACION DE TEXTO (N.NN O N) A 9V99
020800 230-CONVIERTE-CALIFICACION SECTION.                              TKT-3379
020900     INITIALIZE WKS-CONVIERTE-CALIFICACION
021000*----> DESARMA EL CAMPO DE ENTRADA EN SUS PARTES.
021100     UNSTRING CAT-CALIF-TXT DELIMITED BY "."
021200         INTO WKS-CALIF-ENTERO-TXT  COUNT IN WKS-LON-CALIF-ENT
021300              WKS-CALIF-DECIMAL-TXT COUNT IN WKS-LON-CALIF-DEC
021400     END-UNSTRING
021500*----> COPIA WKS-CALIF-ENTERO-TXT HACIA CAT-CALIF-ENTERO.
021600     MOVE WKS-CALIF-ENTERO-TXT TO CAT-CALIF-ENTERO
021700*----> LA CALIFICACION PUEDE VENIR SIN DECIMALES (N), CON UN
021800*      DECIMAL (N.N) O CON DOS (N.NN); SE NORMALIZA A 9V99.
021900     EVALUATE WKS-LON-CALIF-DEC
022000        WHEN 0
022100*----> ASIGNA ZERO A CAT-CALIF-DECIMAL PARA EL SIGUIENTE PASO.
022200           MOVE ZERO TO CAT-CALIF-DECIMAL
022300        WHEN 1
022400           MOVE WKS-CALIF-DECIMAL-TXT(1:1) TO
022500                                       CAT-CALIF-DECIMAL(1:1)
022600*----> MUEVE "0" A CAT-CALIF-DECIMAL(2:1).
022700           MOVE "0" TO CAT-CALIF-DECIMAL(2:1)
022800        WHEN OTHER
022900*----> CARGA WKS-CALIF-DECIMAL-TXT EN CAT-CALIF-DECIMAL.
023000           MOVE WKS-CALIF-DECIMAL-TXT TO CAT-CALIF-DECIMAL
023100     END-EVALUATE.
023200 230-CONVIERTE-CALIFICACION-E. EXIT.
023300
023400*----> ENRIQUECE UNA TRANSACCION CON LOS DATOS DEL CATALOGO
023500 300-ENRIQUECE-UN-REGISTRO SECTION.
023600*----> COPIA SPACES HACIA ENRP-CATEGORIA-SALE.
023700     MOVE SPACES TO ENRP-CATEGORIA-SALE
023800                    ENRP-MARCA-SALE
023900*----> SE LIMPIA LA SALIDA ANTES DE BUSCAR, PARA QUE UN PRODUCTO
024000*      SIN COINCIDENCIA REGRESE EN CEROS Y BLANCOS, NO CON BASURA
024100*      DE LA LLAMADA ANTERIOR.
024200     MOVE ZERO   TO ENRP-CALIFICACION-SALE
024300*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
024400     SET ENRP-NO-COINCIDE TO TRUE
024500*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
024600     PERFORM 310-EXTRAE-DIGITOS-PRODUCTO
024700*----> SIN DIGITOS EN EL CODIGO DE PRODUCTO NO HAY LLAVE CON QUE
024800*      BUSCAR EN EL CATALOGO; SE DEJA ENRP-NO-COINCIDE.
024900     IF WKS-SI-HAY-DIGITOS
025000        SEARCH ALL WKS-TABLA-CATALOGO
025100           AT END
025200              CONTINUE
025300           WHEN TBC-ID-NUM(IDX-CATALOGO) = WKS-CLAVE-PRODUCTO
025400              MOVE TBC-CATEGORIA(IDX-CATALOGO)
025500                                     TO ENRP-CATEGORIA-SALE
025600              MOVE TBC-MARCA(IDX-CATALOGO)
025700                                     TO ENRP-MARCA-SALE
025800              MOVE TBC-CALIFICACION(IDX-CATALOGO)
025900                                     TO ENRP-CALIFICACION-SALE
026000*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
026100              SET ENRP-SI-COINCIDE TO TRUE
026200        END-SEARCH
026300     END-IF.
026400 300-ENRIQUECE-UN-REGISTRO-E. EXIT.
026500
026600*----> EXTRAE LOS DIGITOS DEL CODIGO DE PRODUCTO EN SU ORDEN DE
026700*      APARICION Y FORMA LA LLAVE NUMERICA DE BUSQUEDA
026800 310-EXTRAE-DIGITOS-PRODUCTO SECTION.                             TKT-3318
026900     MOVE SPACES TO WKS-DIGITOS-PRODUCTO
027000*----> MUEVE ZERO A WKS-CLAVE-PRODUCTO.
027100     MOVE ZERO   TO WKS-CLAVE-PRODUCTO
027200                    WKS-LON-DIGITOS
027300*----> SE APAGA EL INDICADOR ANTES DE REVISAR CARACTER POR
027400*      CARACTER; 315-REVISA-UN-CARACTER LO PRENDE EN CUANTO
027500*      ENCUENTRA EL PRIMER DIGITO.
027600     SET WKS-NO-HAY-DIGITOS TO TRUE
027700*----> INVOCA EL PARRAFO DE APOYO PARA ESTE PASO.
027800     PERFORM 315-REVISA-UN-CARACTER VARYING WKS-IDX-CAR
027900             FROM 1 BY 1 UNTIL WKS-IDX-CAR > 8
028000     IF WKS-SI-HAY-DIGITOS
028100*----> SI EL CODIGO TRAE MAS DE 5 DIGITOS, SOLO SE USAN LOS
028200*      ULTIMOS 5 PARA LA LLAVE (TKT-3318); ANTES DE ESTE ARREGLO
028300*      LA LLAVE SE TRUNCABA POR LA IZQUIERDA Y NO CASABA CONTRA
028400*      EL CATALOGO.
028500        IF WKS-LON-DIGITOS > 5
028600           MOVE WKS-DIGITOS-PRODUCTO(WKS-LON-DIGITOS - 4:5)
028700                TO WKS-CLAVE-PRODUCTO
028800        ELSE
028900           MOVE WKS-DIGITOS-PRODUCTO(1:WKS-LON-DIGITOS)
029000                TO WKS-CLAVE-PRODUCTO
029100        END-IF
029200     END-IF.
029300 310-EXTRAE-DIGITOS-PRODUCTO-E. EXIT.
029400
029500*----> CUERPO DEL CICLO DE EXTRACCION: REVISA UN CARACTER DEL
029600*      CODIGO DE PRODUCTO Y LO AGREGA SI ES DIGITO
029700 315-REVISA-UN-CARACTER SECTION.
029800*----> SOLO SE CONSERVAN LOS CARACTERES NUMERICOS, EN EL ORDEN EN
029900*      QUE APARECEN; LETRAS Y GUIONES DEL CODIGO SE DESCARTAN.
030000     IF ENRP-COD-PRODUCTO-ENTRA(WKS-IDX-CAR:1) IS NUMERIC
030100*----> SUMA AL ACUMULADOR CORRESPONDIENTE.
030200        ADD 1 TO WKS-LON-DIGITOS
030300        MOVE ENRP-COD-PRODUCTO-ENTRA(WKS-IDX-CAR:1) TO
030400             WKS-DIGITOS-PRODUCTO(WKS-LON-DIGITOS:1)
030500*----> ENCIENDE O POSICIONA EL INDICADOR DE CONTROL.
030600        SET WKS-SI-HAY-DIGITOS TO TRUE
030700     END-IF.
030800 315-REVISA-UN-CARACTER-E. EXIT.
